000100******************************************************************
000200*                  COPY PLCBCUS  -  MAESTRO DE CLIENTES          *
000300*------------------------------------------------------------------
000400* APLICACION  : PLANIFICACION DE RED DE COMBUSTIBLE (PLCB)        *
000500* ARCHIVO     : CUSTOMER-FILE (CLIENTES, PS ENTRADA, SECUENCIAL)  *
000600* DESCRIPCION : LAYOUT DEL MAESTRO DE CLIENTES. CADA CLIENTE ES   *
000700*             : UN NODO DESTINO DE LA RED, CON SU PROPIO LIMITE   *
000800*             : DE RECEPCION Y SUS TARIFAS DE PENALIZACION POR    *
000900*             : ENTREGA ANTICIPADA O TARDIA DE SUS DEMANDAS.      *
001000*------------------------------------------------------------------
001100*   EEDR  15/06/2024  ALTA INICIAL DEL LAYOUT - TICKET PLCB-0001  *
001200*   DR    03/07/2024  SE ACLARA ESCALA DE LAS TARIFAS DE MORA     *
001300******************************************************************
001400 01  REG-CUSTOMER.
001500*--------------------->  LLAVE DEL NODO CLIENTE
001600     02  CUS-ID                  PIC X(12).
001700     02  CUS-NAME                PIC X(20).
001800*--------------------->  MAXIMO INGRESO PERMITIDO POR DIA (GLS)
001900     02  CUS-MAX-INPUT           PIC 9(07)V99.
002000*--------------------->  TARIFA DE PENALIZACION POR ENTREGA
002100*                        ANTICIPADA, POR UNIDAD Y POR DIA
002200     02  CUS-EARLY-PENALTY       PIC 9(05)V99.
002300*--------------------->  TARIFA DE PENALIZACION POR ENTREGA
002400*                        TARDIA, POR UNIDAD Y POR DIA
002500     02  CUS-LATE-PENALTY        PIC 9(05)V99.
002600*--------------------->  REDEFINICION DE LA TARIFA DE MORA EN
002700*                        ENTERO Y CENTAVOS, USADA EN LOS DISPLAY
002800*                        DE VALIDACION DE CARGA
002900     02  CUS-LATE-PENALTY-ED REDEFINES CUS-LATE-PENALTY.
003000         03  CUS-MORA-ENTERO     PIC 9(05).
003100         03  CUS-MORA-CENTAVOS   PIC 9(02).
003200*--------------------->  RELLENO DE EXPANSION DEL REGISTRO
003300     02  FILLER                  PIC X(01).
