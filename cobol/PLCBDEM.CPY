000100******************************************************************
000200*                  COPY PLCBDEM  -  MAESTRO DE DEMANDAS          *
000300*------------------------------------------------------------------
000400* APLICACION  : PLANIFICACION DE RED DE COMBUSTIBLE (PLCB)        *
000500* ARCHIVO     : DEMAND-FILE (DEMANDAS, PS ENTRADA, SECUENCIAL)    *
000600* DESCRIPCION : LAYOUT DEL MAESTRO DE DEMANDAS DE CLIENTE. UNA    *
000700*             : DEMANDA NACE EN DEM-POST-DAY, SE VUELVE ELEGIBLE  *
000800*             : ENTRE DEM-START-DAY Y DEM-END-DAY, Y SE VA        *
000900*             : CONSUMIENDO DIA A DIA CONTRA DEM-REMAINING.       *
001000*------------------------------------------------------------------
001100*   EEDR  16/06/2024  ALTA INICIAL DEL LAYOUT - TICKET PLCB-0001  *
001200*   EEDR  10/07/2024  SE AGREGA EXTENSION DE TRABAJO DEM-REMAIN-  *
001300*             ING PARA LA TABLA EN MEMORIA (NO VIENE EN EL ARCH.) *
001400******************************************************************
001500 01  REG-DEMAND.
001600*--------------------->  LLAVE DE LA DEMANDA
001700     02  DEM-ID                  PIC X(12).
001800*--------------------->  LLAVE DEL CLIENTE QUE SOLICITA
001900     02  DEM-CUSTOMER-ID         PIC X(12).
002000*--------------------->  CANTIDAD TOTAL SOLICITADA (GLS)
002100     02  DEM-QUANTITY            PIC 9(07)V99.
002200*--------------------->  DIA EN QUE LA DEMANDA SE INGRESA AL
002300*                        CICLO (0 A 41)
002400     02  DEM-POST-DAY            PIC 9(03).
002500*--------------------->  PRIMER DIA EN QUE LA DEMANDA PUEDE
002600*                        PLANIFICARSE
002700     02  DEM-START-DAY           PIC 9(03).
002800*--------------------->  ULTIMO DIA EN QUE LA DEMANDA PUEDE
002900*                        PLANIFICARSE SIN CAER EN MORA
003000     02  DEM-END-DAY             PIC 9(03).
003100*--------------------->  REDEFINICION DE LA VENTANA DE ENTREGA
003200*                        PARA CALCULO RAPIDO DE URGENCIA
003300     02  DEM-VENTANA REDEFINES DEM-END-DAY.
003400         03  FILLER              PIC 9(03).
003500*--------------------->  RELLENO DE EXPANSION DEL REGISTRO
003600     02  FILLER                  PIC X(01).
003700*------------------------------------------------------------------
003800*  NOTA: EL SALDO PENDIENTE DE LA DEMANDA (DEM-REMAINING) NO
003900*  FORMA PARTE DE ESTE REGISTRO EN DISCO. SE DECLARA COMO CAMPO
004000*  ADICIONAL DE LA ENTRADA DE TABLA EN WKS-TABLA-DEMANDAS (VER
004100*  PLCB0100, SECCION 200) Y SE INICIALIZA CON DEM-QUANTITY AL
004200*  MOMENTO DE LA CARGA.
004300*------------------------------------------------------------------
