000100******************************************************************
000200*                  COPY PLCBMOV  -  SALIDA DE MOVIMIENTOS        *
000300*------------------------------------------------------------------
000400* APLICACION  : PLANIFICACION DE RED DE COMBUSTIBLE (PLCB)        *
000500* ARCHIVO     : MOVEMENT-FILE (MOVIMIEN, PS SALIDA, SECUENCIAL)   *
000600* DESCRIPCION : LAYOUT DEL MOVIMIENTO DE COMBUSTIBLE PLANIFICADO  *
000700*             : POR EL CICLO DIARIO. SE GRABA UN REGISTRO POR     *
000800*             : CADA MOVIMIENTO ASIGNADO, YA SEA POR EL           *
000900*             : PLANIFICADOR GREEDY O POR EL AVANZADO.            *
001000*------------------------------------------------------------------
001100*   EEDR  17/06/2024  ALTA INICIAL DEL LAYOUT - TICKET PLCB-0001  *
001200*   DR    22/07/2024  SE AMPLIA MOV-COST Y MOV-CO2 A 9(09)V99     *
001300*             PARA EVITAR TRUNCAMIENTO EN CORRIDAS LARGAS         *
001400******************************************************************
001500 01  REG-MOVEMENT.
001600*--------------------->  DIA DEL CICLO EN QUE SE GENERO (0 A 41)
001700     02  MOV-DAY                 PIC 9(03).
001800*--------------------->  LLAVE DE LA CONEXION UTILIZADA
001900     02  MOV-CONNECTION-ID       PIC X(12).
002000*--------------------->  LLAVE DEL NODO ORIGEN DEL MOVIMIENTO
002100     02  MOV-SOURCE-ID           PIC X(12).
002200*--------------------->  LLAVE DEL NODO DESTINO DEL MOVIMIENTO
002300     02  MOV-DEST-ID             PIC X(12).
002400*--------------------->  CANTIDAD TRANSPORTADA (GLS)
002500     02  MOV-QUANTITY            PIC 9(07)V99.
002600*--------------------->  COSTO DEL MOVIMIENTO, CALCULADO POR
002700*                        LA RUTINA PLCB0400 (CONNECTION-METRICS)
002800     02  MOV-COST                PIC 9(09)V99.
002900*--------------------->  EMISION DE CO2 DEL MOVIMIENTO, CALCULADA
003000*                        POR LA RUTINA PLCB0400
003100     02  MOV-CO2                 PIC 9(09)V99.
003200*--------------------->  RELLENO DE EXPANSION DEL REGISTRO
003300     02  FILLER                  PIC X(01).
