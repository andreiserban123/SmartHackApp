000100******************************************************************
000200*                  COPY PLCBPEN  -  ACUMULADOR DE PENALIZACIONES *
000300*------------------------------------------------------------------
000400* APLICACION  : PLANIFICACION DE RED DE COMBUSTIBLE (PLCB)        *
000500* DESCRIPCION : REGISTRO DE TRABAJO, NO ES ARCHIVO. SE USA PARA   *
000600*             : ACUMULAR POR DIA Y POR TIPO LAS PENALIZACIONES    *
000700*             : DE ENTREGA ANTICIPADA O TARDIA GENERADAS POR LA   *
000800*             : SECCION 600-PROCESAR-RESULTADO-DIA.               *
000900*------------------------------------------------------------------
001000*   EEDR  20/06/2024  ALTA INICIAL - TICKET PLCB-0002             *
001100******************************************************************
001200 01  REG-PENALTY.
001300*--------------------->  DIA EN QUE OCURRIO LA PENALIZACION
001400     02  PEN-DAY                 PIC 9(03).
001500*--------------------->  TIPO DE PENALIZACION
001600     02  PEN-TYPE                PIC X(20).
001700         88  PEN-ES-ANTICIPADA       VALUE 'EARLY_DELIVERY'.
001800         88  PEN-ES-TARDIA           VALUE 'LATE_DELIVERY'.
001900*--------------------->  COSTO ACUMULADO DE LA PENALIZACION
002000     02  PEN-COST                PIC 9(07)V99.
002100*--------------------->  CO2 ACUMULADO DE LA PENALIZACION
002200     02  PEN-CO2                 PIC 9(07)V99.
002300*--------------------->  CONTADOR DE OCURRENCIAS DEL TIPO EN EL
002400*                        DIA (PARA EL RENGLON DEL REPORTE)
002500     02  PEN-CONTADOR            PIC 9(05) COMP.
