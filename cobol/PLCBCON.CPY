000100******************************************************************
000200*                  COPY PLCBCON  -  MAESTRO DE CONEXIONES        *
000300*------------------------------------------------------------------
000400* APLICACION  : PLANIFICACION DE RED DE COMBUSTIBLE (PLCB)        *
000500* ARCHIVO     : CONNECTION-FILE (CONEXION, PS ENTRADA, SECUENCIAL)*
000600* DESCRIPCION : LAYOUT DEL MAESTRO DE CONEXIONES ENTRE NODOS DE   *
000700*             : LA RED (REFINERIA-TANQUE, TANQUE-TANQUE,          *
000800*             : TANQUE-CLIENTE). CADA CONEXION TIENE SU PROPIA    *
000900*             : TARIFA DE COSTO Y DE EMISION DE CO2 POR UNIDAD    *
001000*             : TRANSPORTADA Y POR KILOMETRO DE DISTANCIA.        *
001100*------------------------------------------------------------------
001200*   EEDR  16/06/2024  ALTA INICIAL DEL LAYOUT - TICKET PLCB-0001  *
001300*   EEDR  18/07/2024  SE AGREGAN 88 DE TIPO DE CONEXION PARA LOS  *
001400*             DISPLAY DE VALIDACION (PIPELINE / TRUCK)            *
001500******************************************************************
001600 01  REG-CONNECTION.
001700*--------------------->  LLAVE DE LA CONEXION
001800     02  CON-ID                  PIC X(12).
001900*--------------------->  LLAVE DEL NODO ORIGEN
002000     02  CON-FROM-ID             PIC X(12).
002100*--------------------->  LLAVE DEL NODO DESTINO
002200     02  CON-TO-ID               PIC X(12).
002300*--------------------->  TIPO DE MEDIO DE TRANSPORTE
002400     02  CON-TYPE                PIC X(08).
002500         88  CON-ES-TUBERIA          VALUE 'PIPELINE'.
002600         88  CON-ES-CAMION           VALUE 'TRUCK'.
002700*--------------------->  TIEMPO DE TRANSITO EN DIAS (LEAD TIME)
002800     02  CON-LEAD-TIME           PIC 9(03).
002900*--------------------->  CAPACIDAD MAXIMA TRANSPORTABLE POR DIA
003000     02  CON-MAX-CAPACITY        PIC 9(07)V99.
003100*--------------------->  DISTANCIA EN KILOMETROS ENTRE LOS NODOS
003200     02  CON-DISTANCE            PIC 9(05)V99.
003300*--------------------->  TARIFA DE COSTO POR UNIDAD-KILOMETRO
003400*                        (VALOR POR DEFECTO EN EL ARCHIVO: 1.00)
003500     02  CON-COST-RATE           PIC 9(03)V99.
003600*--------------------->  TARIFA DE EMISION CO2 POR UNIDAD-KM
003700*                        (VALOR POR DEFECTO EN EL ARCHIVO: 0.50)
003800     02  CON-CO2-RATE            PIC 9(03)V99.
003900*--------------------->  RELLENO DE EXPANSION DEL REGISTRO
004000     02  FILLER                  PIC X(01).
