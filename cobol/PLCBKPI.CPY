000100******************************************************************
000200*                  COPY PLCBKPI  -  ACUMULADOR DE INDICADORES    *
000300*------------------------------------------------------------------
000400* APLICACION  : PLANIFICACION DE RED DE COMBUSTIBLE (PLCB)        *
000500* DESCRIPCION : REGISTRO DE TRABAJO, NO ES ARCHIVO. MANTIENE LOS  *
000600*             : INDICADORES (KPI) DE COSTO Y CO2 DEL DIA Y LOS    *
000700*             : ACUMULADOS DE TODO EL CICLO DE 42 DIAS.           *
000800*------------------------------------------------------------------
000900*   EEDR  20/06/2024  ALTA INICIAL - TICKET PLCB-0002             *
001000******************************************************************
001100 01  REG-KPI.
001200*--------------------->  VARIACION DEL COSTO EN EL DIA ACTUAL
001300*                        (MOVIMIENTOS + PENALIZACIONES DEL DIA)
001400     02  KPI-DELTA-COST          PIC S9(11)V99.
001500*--------------------->  VARIACION DEL CO2 EN EL DIA ACTUAL
001600     02  KPI-DELTA-CO2           PIC S9(11)V99.
001700*--------------------->  COSTO ACUMULADO DE TODO EL CICLO
001800     02  KPI-TOTAL-COST          PIC S9(11)V99.
001900*--------------------->  CO2 ACUMULADO DE TODO EL CICLO
002000     02  KPI-TOTAL-CO2           PIC S9(11)V99.
