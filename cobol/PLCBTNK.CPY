000100******************************************************************
000200*                  COPY PLCBTNK  -  MAESTRO DE TANQUES           *
000300*------------------------------------------------------------------
000400* APLICACION  : PLANIFICACION DE RED DE COMBUSTIBLE (PLCB)        *
000500* ARCHIVO     : TANK-FILE (TANQUES, PS ENTRADA, SECUENCIAL)       *
000600* DESCRIPCION : LAYOUT DEL MAESTRO DE TANQUES DE ALMACENAMIENTO   *
000700*             : Y NODOS DE TRANSITO DE LA RED DE DISTRIBUCION.    *
000800*             : SOLO LOS NODOS CON TNK-NODE-TYPE = STORAGE_TANK   *
000900*             : PUEDEN SER USADOS COMO ORIGEN DE UN MOVIMIENTO.   *
001000*------------------------------------------------------------------
001100*   EEDR  15/06/2024  ALTA INICIAL DEL LAYOUT - TICKET PLCB-0001  *
001200*   EEDR  29/06/2024  SE AGREGA 88 DE TIPO DE NODO PARA EVITAR    *
001300*             EVALUATES LITERALES EN LOS PROGRAMAS DE CARGA       *
001400******************************************************************
001500 01  REG-TANK.
001600*--------------------->  LLAVE DEL NODO TANQUE
001700     02  TNK-ID                  PIC X(12).
001800     02  TNK-NAME                PIC X(20).
001900*--------------------->  TIPO DE NODO. SOLO STORAGE_TANK ES UN
002000*                        ORIGEN VALIDO DE DESPACHO.
002100     02  TNK-NODE-TYPE           PIC X(12).
002200         88  TNK-ES-TANQUE-ALMAC     VALUE 'STORAGE_TANK'.
002300         88  TNK-ES-NODO-TRANSITO    VALUE 'TRANSIT_NODE'.
002400*--------------------->  REDEFINICION DE TIPO DE NODO PARA
002500*                        DESPLIEGUE ABREVIADO EN REPORTES
002600     02  TNK-NODE-TYPE-ABREV REDEFINES TNK-NODE-TYPE.
002700         03  TNK-TIPO-CORTO      PIC X(06).
002800         03  FILLER              PIC X(06).
002900*--------------------->  CAPACIDAD MAXIMA DEL TANQUE (GLS)
003000     02  TNK-CAPACITY            PIC 9(07)V99.
003100*--------------------->  MAXIMO INGRESO PERMITIDO POR DIA (GLS)
003200     02  TNK-MAX-INPUT           PIC 9(07)V99.
003300*--------------------->  MAXIMO DESPACHO PERMITIDO POR DIA (GLS)
003400     02  TNK-MAX-OUTPUT          PIC 9(07)V99.
003500*--------------------->  EXISTENCIA INICIAL AL ARRANQUE DEL CICLO
003600     02  TNK-INITIAL-STOCK       PIC 9(07)V99.
003700*--------------------->  RELLENO DE EXPANSION DEL REGISTRO
003800     02  FILLER                  PIC X(01).
