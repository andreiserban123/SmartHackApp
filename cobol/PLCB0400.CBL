000100******************************************************************
000200* FECHA       : 20/06/2024                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS                       *
000400* INSTALACION : BANCO INDUSTRIAL, S.A. - SEMILLERO                *
000500* APLICACION  : PLCB - PLANIFICACION DE RED DE COMBUSTIBLE        *
000600* PROGRAMA    : PLCB0400                                         *
000700* TIPO        : BATCH (RUTINA CALLADA)                            *
000800* DESCRIPCION : RUTINA QUE CALCULA EL COSTO Y LA EMISION DE CO2  *
000900*             : DE UN MOVIMIENTO DE COMBUSTIBLE SOBRE UNA         *
001000*             : CONEXION DE LA RED, EN FUNCION DE LA CANTIDAD,    *
001100*             : LA DISTANCIA Y LAS TARIFAS DE LA CONEXION.        *
001200* ARCHIVOS    : NO APLICA                                        *
001300* PROGRAMA(S) : NO APLICA, ES CALLADA POR PLCB0100                *
001400*------------------------------------------------------------------
001500*                       REGISTRO DE CAMBIOS                      *
001600*------------------------------------------------------------------
001700*   EEDR  20/06/2024  ALTA INICIAL DE LA RUTINA - TICKET PLCB-001*
001800*   EEDR  21/06/2024  SE REDONDEA EL RESULTADO A 2 DECIMALES     *
001900*             SEGUN REQUERIMIENTO DEL AREA DE LOGISTICA          *
002000*   DR    09/08/2024  SE AGREGA VALIDACION DE CANTIDAD EN CEROS  *
002100*             PARA EVITAR COSTO FALSO POSITIVO EN EL REPORTE     *
002200*   DR    02/09/1998  REVISION GENERAL DE RUTINA RUMBO AL CAMBIO *
002300*             DE SIGLO - SE CONFIRMA QUE NO EXISTEN FECHAS DE 2   *
002400*             DIGITOS EN ESTA RUTINA, NO APLICA AJUSTE Y2K        *
002500*   JM47ADM 14/03/2002 SE AGREGA SECURITY PARAGRAPH POR NORMA    *
002600*             INTERNA DE AUDITORIA DE PROGRAMAS BATCH             *
002700*   EEDR  30/11/2007  SE AJUSTA REDONDEO A COMPUTE ... ROUNDED   *
002800*             EN LUGAR DE TRUNCAMIENTO MANUAL - TICKET PLCB-014  *
002900*   DR    12/02/2015  SE AGREGA CONTADOR DE LLAMADAS PARA EL     *
003000*             REPORTE DE ESTADISTICAS DE RUTINAS COMPARTIDAS     *
003100******************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.                      PLCB0400.
003400 AUTHOR.                          ERICK DANIEL RAMIREZ DIVAS.
003500 INSTALLATION.                    BANCO INDUSTRIAL S.A. SEMILLERO.
003600 DATE-WRITTEN.                    20/06/2024.
003700 DATE-COMPILED.                   20/06/2024.
003800 SECURITY.                        USO INTERNO - AREA DE LOGISTICA.
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     CURRENCY SIGN IS "Q" WITH PICTURE SYMBOL "Q".
004300*------------------------------------------------------------------
004400*  NO HAY ARCHIVOS, POR LO QUE NO SE DECLARA INPUT-OUTPUT SECTION
004500*------------------------------------------------------------------
004600 DATA DIVISION.
004700 WORKING-STORAGE SECTION.
004800******************************************************************
004900*              VARIABLES DE TRABAJO DE LA RUTINA                 *
005000******************************************************************
005100 77  WKS-CONTADOR-LLAMADAS        PIC 9(07) COMP VALUE ZEROS.
005200 77  WKS-SW-CANTIDAD-VALIDA       PIC X(01) VALUE 'N'.
005300     88  WKS-CANTIDAD-ES-VALIDA        VALUE 'S'.
005400 01  WKS-SUBTOTAL-DISTANCIA.
005500     02  WKS-SUBTOTAL-VALOR        PIC 9(11)V9999 VALUE ZEROS.
005600     02  FILLER                    PIC X(01).
005700*------------------------------------------------------------------
005800*  REDEFINICION DEL SUBTOTAL PARA DEPURACION EN CONSOLA (ENTERO Y
005900*  FRACCION POR SEPARADO)
006000*------------------------------------------------------------------
006100 01  WKS-SUBTOTAL-ED REDEFINES WKS-SUBTOTAL-DISTANCIA.
006200     02  WKS-SUBTOTAL-ENTERO       PIC 9(11).
006300     02  WKS-SUBTOTAL-FRACCION     PIC 9(04).
006400     02  FILLER                    PIC X(01).
006500 01  WKS-ACUMULADOR-COSTO-DIA.
006600     02  WKS-ACUM-COSTO            PIC 9(11)V99 VALUE ZEROS.
006700     02  FILLER                    PIC X(01).
006800*------------------------------------------------------------------
006900*  REDEFINICION DEL ACUMULADOR DE COSTO EN FORMATO EDITADO, SE
007000*  USA UNICAMENTE EN LOS DISPLAY DE DEPURACION DE LA RUTINA
007100*------------------------------------------------------------------
007200 01  WKS-ACUM-COSTO-EDITADO REDEFINES WKS-ACUMULADOR-COSTO-DIA.
007300     02  WKS-ACUM-COSTO-ED         PIC Z(09)9.99.
007400     02  FILLER                    PIC X(01).
007500 LINKAGE SECTION.
007600 01  CALCULO-METRICAS.
007700     02  CMT-CANTIDAD              PIC 9(07)V99.
007800     02  CMT-DISTANCIA             PIC 9(05)V99.
007900     02  CMT-TARIFA-COSTO          PIC 9(03)V99.
008000     02  CMT-TARIFA-CO2            PIC 9(03)V99.
008100     02  FILLER                    PIC X(01).
008200 01  CMT-COSTO-RESULTADO           PIC 9(09)V99.
008300 01  CMT-CO2-RESULTADO             PIC 9(09)V99.
008400 PROCEDURE DIVISION USING CALCULO-METRICAS, CMT-COSTO-RESULTADO,
008500                                              CMT-CO2-RESULTADO.
008600 100-PRINCIPAL SECTION.
008700     PERFORM 100-INICIALIZAR
008800     PERFORM 200-CALCULAR-COSTO-CO2
008900     GOBACK.
009000 100-PRINCIPAL-E.                 EXIT.
009100
009200 100-INICIALIZAR SECTION.
009300     ADD 1 TO WKS-CONTADOR-LLAMADAS
009400     MOVE 'N' TO WKS-SW-CANTIDAD-VALIDA
009500     INITIALIZE CMT-COSTO-RESULTADO, CMT-CO2-RESULTADO
009600     INITIALIZE WKS-SUBTOTAL-VALOR
009700     IF CMT-CANTIDAD > ZEROS
009800        SET WKS-CANTIDAD-ES-VALIDA TO TRUE
009900     END-IF.
010000 100-INICIALIZAR-E.               EXIT.
010100
010200*------------------------------------------------------------------
010300*  200-CALCULAR-COSTO-CO2
010400*  COST = CANTIDAD * DISTANCIA * TARIFA-COSTO, REDONDEADO A 2 DEC
010500*  CO2  = CANTIDAD * DISTANCIA * TARIFA-CO2,   REDONDEADO A 2 DEC
010600*  SI LA CANTIDAD VIENE EN CEROS NO SE EJECUTA EL CALCULO Y SE
010700*  DEVUELVEN LOS RESULTADOS EN CEROS, PARA EVITAR UN MOVIMIENTO
010800*  FANTASMA EN EL REPORTE DE COSTOS DEL DIA.
010900*------------------------------------------------------------------
011000 200-CALCULAR-COSTO-CO2 SECTION.
011100     IF WKS-CANTIDAD-ES-VALIDA
011200        COMPUTE WKS-SUBTOTAL-VALOR ROUNDED =
011300           CMT-CANTIDAD * CMT-DISTANCIA
011400        COMPUTE CMT-COSTO-RESULTADO ROUNDED =
011500           WKS-SUBTOTAL-VALOR * CMT-TARIFA-COSTO
011600        COMPUTE CMT-CO2-RESULTADO ROUNDED =
011700           WKS-SUBTOTAL-VALOR * CMT-TARIFA-CO2
011800        ADD CMT-COSTO-RESULTADO TO WKS-ACUM-COSTO
011900     END-IF.
012000 200-CALCULAR-COSTO-CO2-E.        EXIT.
