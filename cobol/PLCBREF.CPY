000100******************************************************************
000200*                  COPY PLCBREF  -  MAESTRO DE REFINERIAS        *
000300*------------------------------------------------------------------
000400* APLICACION  : PLANIFICACION DE RED DE COMBUSTIBLE (PLCB)        *
000500* ARCHIVO     : REFINERY-FILE (REFINER, PS ENTRADA, SECUENCIAL)   *
000600* DESCRIPCION : LAYOUT DEL MAESTRO DE REFINERIAS QUE ALIMENTA LA  *
000700*             : CARGA EN MEMORIA DEL PLANIFICADOR DIARIO.         *
000800*             : CADA REFINERIA ES UN NODO ORIGEN DE LA RED QUE    *
000900*             : PRODUCE Y ALMACENA COMBUSTIBLE PARA DESPACHO.     *
001000*------------------------------------------------------------------
001100*   EEDR  15/06/2024  ALTA INICIAL DEL LAYOUT - TICKET PLCB-0001  *
001200*   EEDR  22/06/2024  SE AGREGA REDEFINES NUMERICO DE REF-ID      *
001300*             PARA VALIDACION DE LLAVE EN RUTINAS DE CARGA        *
001400******************************************************************
001500 01  REG-REFINERY.
001600*--------------------->  LLAVE DEL NODO REFINERIA
001700     02  REF-ID                  PIC X(12).
001800*--------------------->  REDEFINICION NUMERICA DE LA LLAVE, SE
001900*                        USA EN LAS RUTINAS DE VALIDACION DE
002000*                        CORRELATIVO (VER 210-CARGAR-REFINERIAS)
002100     02  REF-ID-NUMERICO REDEFINES REF-ID.
002200         03  REF-ID-PREFIJO      PIC X(03).
002300         03  REF-ID-CORRELATIVO  PIC 9(09).
002400     02  REF-NAME                PIC X(20).
002500*--------------------->  CAPACIDAD TOTAL DE ALMACENAMIENTO (GLS)
002600     02  REF-CAPACITY            PIC 9(07)V99.
002700*--------------------->  MAXIMO DESPACHO DIARIO PERMITIDO (GLS)
002800     02  REF-MAX-OUTPUT          PIC 9(07)V99.
002900*--------------------->  PRODUCCION DIARIA DE LA REFINERIA (GLS)
003000     02  REF-PRODUCTION          PIC 9(07)V99.
003100*--------------------->  EXISTENCIA INICIAL AL ARRANQUE DEL CICLO
003200     02  REF-INITIAL-STOCK       PIC 9(07)V99.
003300*--------------------->  RELLENO DE EXPANSION DEL REGISTRO
003400     02  FILLER                  PIC X(01).
