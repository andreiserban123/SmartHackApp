000100******************************************************************
000200* FECHA       : 15/06/2024                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS                       *
000400* INSTALACION : BANCO INDUSTRIAL, S.A. - SEMILLERO                *
000500* APLICACION  : PLCB - PLANIFICACION DE RED DE COMBUSTIBLE        *
000600* PROGRAMA    : PLCB0100                                         *
000700* TIPO        : BATCH                                            *
000800* DESCRIPCION : PROGRAMA PRINCIPAL DEL CICLO DE PLANIFICACION    *
000900*             : DIARIA DE MOVIMIENTOS DE COMBUSTIBLE. LEE LOS     *
001000*             : MAESTROS DE REFINERIAS, TANQUES, CLIENTES,        *
001100*             : DEMANDAS Y CONEXIONES, LOS CARGA EN MEMORIA Y     *
001200*             : CORRE UN CICLO DE 42 DIAS (0 A 41) ASIGNANDO      *
001300*             : MOVIMIENTOS TANQUE-CLIENTE SEGUN EL MODO DE       *
001400*             : PLANIFICACION INDICADO (GREEDY O AVANZADO),       *
001500*             : GRABANDO LOS MOVIMIENTOS Y EMITIENDO EL REPORTE   *
001600*             : DE RESUMEN DIARIO Y TOTALES FINALES DEL CICLO.    *
001700* ARCHIVOS    : REFINERY-FILE, TANK-FILE, CUSTOMER-FILE,          *
001800*             : DEMAND-FILE, CONNECTION-FILE (PS ENTRADA),        *
001900*             : MOVEMENT-FILE (PS SALIDA), REPORT-FILE (REPORTE)  *
002000* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED             *
002100*             : PLCB0400 (COSTO/CO2), PLCB0500 (VALIDA CAPACIDAD) *
002200*------------------------------------------------------------------
002300*                       REGISTRO DE CAMBIOS                      *
002400*------------------------------------------------------------------
002500*   EEDR  15/06/2024  ALTA INICIAL DEL PROGRAMA - TICKET PLCB-0001*
002600*   EEDR  19/06/2024  SE AGREGA EL PLANIFICADOR GREEDY DE         *
002700*             MOVIMIENTOS POR TANQUE Y DEMANDA (SECCION 400)      *
002800*   EEDR  24/06/2024  SE AGREGA EL PLANIFICADOR AVANZADO POR      *
002900*             PUNTAJE CON CACHE DE RED Y SALTOS MINIMOS (500)     *
003000*   DR    01/07/2024  SE AGREGA WKS-MODO-PLANIF POR PARAMETRO     *
003100*             SYSIN PARA ALTERNAR ENTRE GREEDY Y AVANZADO         *
003200*   JM47ADM 14/03/2002 SE AGREGA SECURITY PARAGRAPH POR NORMA    *
003300*             INTERNA DE AUDITORIA DE PROGRAMAS BATCH             *
003400*   DR    09/08/1999  REVISION Y2K - SE CONFIRMA QUE WKS-DIA-     *
003500*             ACTUAL Y LOS CAMPOS DE VENTANA DE ENTREGA SON       *
003600*             CONTADORES DE CICLO (9(03)) Y NO FECHAS, NO APLICA  *
003700*             AJUSTE DE SIGLO EN ESTE PROGRAMA                    *
003800*   DR    14/07/2024  SE AGREGA EL REPORTE DE RESUMEN DIARIO CON  *
003900*             QUIEBRE DE CONTROL POR DIA (REPORT SECTION)         *
004000*   EEDR  02/08/2024  SE AGREGA ACUMULACION DE KPI DE COSTO Y     *
004100*             CO2 Y EL REPORTE DE TOTALES FINALES - TICKET 0007   *
004200*   DR    20/08/2024  SE CORRIGE EL CALCULO DEL PUNTAJE DE        *
004300*             UTILIZACION EN EL PLANIFICADOR AVANZADO, NO ESTABA  *
004400*             CONSIDERANDO LOS DELTAS PENDIENTES DEL DIA          *
004500*   EEDR  10/09/2024  SE LIMITA A 3 MOVIMIENTOS POR DIA EN EL     *
004600*             PLANIFICADOR AVANZADO SEGUN NORMA DE LOGISTICA      *
004700******************************************************************
004800 IDENTIFICATION DIVISION.
004900 PROGRAM-ID.                      PLCB0100.
005000 AUTHOR.                          ERICK DANIEL RAMIREZ DIVAS.
005100 INSTALLATION.                    BANCO INDUSTRIAL S.A. SEMILLERO.
005200 DATE-WRITTEN.                    15/06/2024.
005300 DATE-COMPILED.                   15/06/2024.
005400 SECURITY.                        USO INTERNO - AREA DE LOGISTICA.
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     CURRENCY SIGN IS "Q" WITH PICTURE SYMBOL "Q".
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT REFINERY-FILE ASSIGN TO REFINER
006300                     ORGANIZATION IS LINE SEQUENTIAL
006400                     FILE STATUS  IS FS-REFINER
006500                                     FSE-REFINER.
006600     SELECT TANK-FILE     ASSIGN TO TANQUES
006700                     ORGANIZATION IS LINE SEQUENTIAL
006800                     FILE STATUS  IS FS-TANQUES
006900                                     FSE-TANQUES.
007000     SELECT CUSTOMER-FILE ASSIGN TO CLIENTES
007100                     ORGANIZATION IS LINE SEQUENTIAL
007200                     FILE STATUS  IS FS-CLIENTE
007300                                     FSE-CLIENTE.
007400     SELECT DEMAND-FILE   ASSIGN TO DEMANDAS
007500                     ORGANIZATION IS LINE SEQUENTIAL
007600                     FILE STATUS  IS FS-DEMANDA
007700                                     FSE-DEMANDA.
007800     SELECT CONNECTION-FILE ASSIGN TO CONEXION
007900                     ORGANIZATION IS LINE SEQUENTIAL
008000                     FILE STATUS  IS FS-CONEXION
008100                                     FSE-CONEXION.
008200     SELECT MOVEMENT-FILE  ASSIGN TO MOVIMIEN
008300                     ORGANIZATION IS LINE SEQUENTIAL
008400                     FILE STATUS  IS FS-MOVIMIE
008500                                     FSE-MOVIMIE.
008600     SELECT REPORT-FILE    ASSIGN TO SYS010
008700                     FILE STATUS  IS FS-REPORTE.
008800 DATA DIVISION.
008900 FILE SECTION.
009000 FD  REFINERY-FILE.
009100     COPY PLCBREF.
009200 FD  TANK-FILE.
009300     COPY PLCBTNK.
009400 FD  CUSTOMER-FILE.
009500     COPY PLCBCUS.
009600 FD  DEMAND-FILE.
009700     COPY PLCBDEM.
009800 FD  CONNECTION-FILE.
009900     COPY PLCBCON.
010000 FD  MOVEMENT-FILE.
010100     COPY PLCBMOV.
010200 FD  REPORT-FILE
010300     REPORT IS RPT-PLANIFICACION.
010400
010500 WORKING-STORAGE SECTION.
010600******************************************************************
010700*              VARIABLES DE FILE STATUS Y RUTINA DEBD1R00         *
010800******************************************************************
010900 01  FS-REFINER                   PIC 9(02) VALUE ZEROS.
011000 01  FS-TANQUES                   PIC 9(02) VALUE ZEROS.
011100 01  FS-CLIENTE                   PIC 9(02) VALUE ZEROS.
011200 01  FS-DEMANDA                   PIC 9(02) VALUE ZEROS.
011300 01  FS-CONEXION                  PIC 9(02) VALUE ZEROS.
011400 01  FS-MOVIMIE                   PIC 9(02) VALUE ZEROS.
011500 01  FS-REPORTE                   PIC 9(02) VALUE ZEROS.
011600 01  FSE-REFINER.
011700     02 FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
011800     02 FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
011900     02 FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
012000 01  FSE-TANQUES.
012100     02 FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
012200     02 FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
012300     02 FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
012400 01  FSE-CLIENTE.
012500     02 FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
012600     02 FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
012700     02 FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
012800 01  FSE-DEMANDA.
012900     02 FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
013000     02 FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
013100     02 FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
013200 01  FSE-CONEXION.
013300     02 FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
013400     02 FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
013500     02 FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
013600 01  FSE-MOVIMIE.
013700     02 FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
013800     02 FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
013900     02 FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
014000 01  PROGRAMA                     PIC X(08) VALUE SPACES.
014100 01  ARCHIVO                      PIC X(08) VALUE SPACES.
014200 01  ACCION                       PIC X(10) VALUE SPACES.
014300 01  LLAVE                        PIC X(32) VALUE SPACES.
014400******************************************************************
014500*                   PARAMETRO DE MODO DE CORRIDA                 *
014600******************************************************************
014700 77  WKS-MODO-PLANIF              PIC X(01) VALUE 'G'.
014800     88  WKS-MODO-GREEDY                    VALUE 'G'.
014900     88  WKS-MODO-AVANZADO                  VALUE 'A'.
015000 77  WKS-SW-RED-CONSTRUIDA        PIC X(01) VALUE 'N'.
015100     88  WKS-RED-YA-CONSTRUIDA              VALUE 'S'.
015200******************************************************************
015300*                 CONTADORES DE CARGA DE MAESTROS                *
015400******************************************************************
015500 01  WKS-TOTAL-REF                PIC 9(04) COMP VALUE ZEROS.
015600 01  WKS-TOTAL-TNK                PIC 9(04) COMP VALUE ZEROS.
015700 01  WKS-TOTAL-CUS                PIC 9(04) COMP VALUE ZEROS.
015800 01  WKS-TOTAL-DEM                PIC 9(04) COMP VALUE ZEROS.
015900 01  WKS-TOTAL-CON                PIC 9(04) COMP VALUE ZEROS.
016000 01  WKS-TOTAL-NOD                PIC 9(04) COMP VALUE ZEROS.
016100 01  WKS-TOTAL-ORDEN              PIC 9(04) COMP VALUE ZEROS.
016200 01  WKS-TOTAL-CAND               PIC 9(04) COMP VALUE ZEROS.
016300 01  WKS-TOTAL-OPO                PIC 9(04) COMP VALUE ZEROS.
016400 01  WKS-CONTADOR-EDIT            PIC Z(07)9 VALUE ZEROS.
016500*------------------------------------------------------------------
016600*  REDEFINICION DEL CONTADOR EDITADO PARA DISPLAY DE CARGA DE
016700*  CADA MAESTRO EN LA CONSOLA DEL OPERADOR (VER SECCION 200)
016800*------------------------------------------------------------------
016900 01  WKS-CONTADOR-EDIT-R REDEFINES WKS-CONTADOR-EDIT.
017000     02  WKS-CONTADOR-ENTERO      PIC 9(08).
017100******************************************************************
017200*                MAESTRO DE REFINERIAS EN MEMORIA                *
017300******************************************************************
017400 01  WKS-TABLA-REFINERIAS.
017500     02  FILLER                   PIC X(01).
017600     02  WKS-REF-ENTRADA OCCURS 1 TO 30 TIMES
017700                          DEPENDING ON WKS-TOTAL-REF
017800                          INDEXED BY IDX-REF.
017900         03  WKS-REF-ID           PIC X(12).
018000         03  WKS-REF-NAME         PIC X(20).
018100         03  WKS-REF-CAPACITY     PIC 9(07)V99.
018200         03  WKS-REF-MAX-OUTPUT   PIC 9(07)V99.
018300         03  WKS-REF-PRODUCTION   PIC 9(07)V99.
018400         03  WKS-REF-STOCK-INI    PIC 9(07)V99.
018500******************************************************************
018600*                  MAESTRO DE TANQUES EN MEMORIA                 *
018700******************************************************************
018800 01  WKS-TABLA-TANQUES.
018900     02  FILLER                   PIC X(01).
019000     02  WKS-TNK-ENTRADA OCCURS 1 TO 60 TIMES
019100                          DEPENDING ON WKS-TOTAL-TNK
019200                          INDEXED BY IDX-TNK.
019300         03  WKS-TNK-ID           PIC X(12).
019400         03  WKS-TNK-NAME         PIC X(20).
019500         03  WKS-TNK-NODE-TYPE    PIC X(12).
019600             88  WKS-TNK-ES-ALMACEN    VALUE 'STORAGE_TANK'.
019700         03  WKS-TNK-CAPACITY     PIC 9(07)V99.
019800         03  WKS-TNK-MAX-INPUT    PIC 9(07)V99.
019900         03  WKS-TNK-MAX-OUTPUT   PIC 9(07)V99.
020000         03  WKS-TNK-STOCK-INI    PIC 9(07)V99.
020100         03  WKS-LED-STOCK        PIC S9(07)V99.
020200******************************************************************
020300*                  MAESTRO DE CLIENTES EN MEMORIA                *
020400******************************************************************
020500 01  WKS-TABLA-CLIENTES.
020600     02  FILLER                   PIC X(01).
020700     02  WKS-CUS-ENTRADA OCCURS 1 TO 80 TIMES
020800                          DEPENDING ON WKS-TOTAL-CUS
020900                          INDEXED BY IDX-CUS.
021000         03  WKS-CUS-ID           PIC X(12).
021100         03  WKS-CUS-NAME         PIC X(20).
021200         03  WKS-CUS-MAX-INPUT    PIC 9(07)V99.
021300         03  WKS-CUS-EARLY-PEN    PIC 9(05)V99.
021400         03  WKS-CUS-LATE-PEN     PIC 9(05)V99.
021500******************************************************************
021600*                  MAESTRO DE DEMANDAS EN MEMORIA                *
021700******************************************************************
021800 01  WKS-TABLA-DEMANDAS.
021900     02  FILLER                   PIC X(01).
022000     02  WKS-DEM-ENTRADA OCCURS 1 TO 600 TIMES
022100                          DEPENDING ON WKS-TOTAL-DEM
022200                          INDEXED BY IDX-DEM.
022300         03  WKS-DEM-ID           PIC X(12).
022400         03  WKS-DEM-CUSTOMER-ID  PIC X(12).
022500         03  WKS-DEM-QUANTITY     PIC 9(07)V99.
022600         03  WKS-DEM-POST-DAY     PIC 9(03).
022700         03  WKS-DEM-START-DAY    PIC 9(03).
022800         03  WKS-DEM-END-DAY      PIC 9(03).
022900         03  WKS-DEM-REMAINING    PIC 9(07)V99.
023000         03  WKS-DEM-ACTIVA       PIC X(01) VALUE 'N'.
023100             88  WKS-DEM-ESTA-ACTIVA   VALUE 'S'.
023200*------------------------------------------------------------------
023300*  REDEFINICION DE LA VENTANA DE UNA ENTRADA DE DEMANDA, SE USA
023400*  EN 420-ORDENAR-DEMANDAS-URGENCIA PARA LEER START/END JUNTOS
023500*------------------------------------------------------------------
023600 01  WKS-TABLA-DEMANDAS-R REDEFINES WKS-TABLA-DEMANDAS.
023700     02  FILLER                   PIC X(01).
023800     02  WKS-DEM-ENTRADA-R OCCURS 1 TO 600 TIMES
023900                          DEPENDING ON WKS-TOTAL-DEM
024000                          INDEXED BY IDX-DEM-R.
024100         03  FILLER               PIC X(24).
024200         03  WKS-DEM-VENTANA-R    PIC 9(06).
024300         03  FILLER               PIC X(14).
024400******************************************************************
024500*                 MAESTRO DE CONEXIONES EN MEMORIA               *
024600******************************************************************
024700 01  WKS-TABLA-CONEXIONES.
024800     02  FILLER                   PIC X(01).
024900     02  WKS-CON-ENTRADA OCCURS 1 TO 200 TIMES
025000                          DEPENDING ON WKS-TOTAL-CON
025100                          INDEXED BY IDX-CON.
025200         03  WKS-CON-ID           PIC X(12).
025300         03  WKS-CON-FROM-ID      PIC X(12).
025400         03  WKS-CON-TO-ID        PIC X(12).
025500         03  WKS-CON-TYPE         PIC X(08).
025600         03  WKS-CON-LEAD-TIME    PIC 9(03).
025700         03  WKS-CON-MAX-CAPACITY PIC 9(07)V99.
025800         03  WKS-CON-DISTANCE     PIC 9(05)V99.
025900         03  WKS-CON-COST-RATE    PIC 9(03)V99.
026000         03  WKS-CON-CO2-RATE     PIC 9(03)V99.
026100******************************************************************
026200*        TABLA UNIFICADA DE NODOS DE LA RED (PLANIF. AVANZADO)   *
026300*        REFINERIAS + TANQUES + CLIENTES, PARA ADYACENCIAS Y     *
026400*        CALCULO DE SALTOS MINIMOS ENTRE TODOS LOS PARES         *
026500******************************************************************
026600 01  WKS-TABLA-NODOS.
026700     02  FILLER                   PIC X(01).
026800     02  WKS-NOD-ENTRADA OCCURS 1 TO 170 TIMES
026900                          DEPENDING ON WKS-TOTAL-NOD
027000                          INDEXED BY IDX-NOD.
027100         03  WKS-NOD-ID           PIC X(12).
027200         03  WKS-NOD-TIPO         PIC X(01).
027300             88  WKS-NOD-ES-REFINERIA  VALUE 'R'.
027400             88  WKS-NOD-ES-TANQUE     VALUE 'T'.
027500             88  WKS-NOD-ES-CLIENTE    VALUE 'C'.
027600         03  WKS-NOD-CAPACIDAD    PIC 9(07)V99.
027700         03  WKS-NOD-NIVEL        PIC S9(07)V99.
027800         03  WKS-NOD-DELTA        PIC S9(07)V99.
027900         03  WKS-NOD-SALIDAS      PIC 9(03) COMP.
028000         03  WKS-NOD-ES-ACOPIO    PIC X(01) VALUE 'N'.
028100             88  WKS-NOD-ES-CENTRO-ACOPIO  VALUE 'S'.
028200******************************************************************
028300*      MATRIZ DE SALTOS MINIMOS ENTRE TODOS LOS PARES DE NODOS   *
028400*      999 SIGNIFICA QUE EL DESTINO NO ES ALCANZABLE DESDE EL    *
028500*      ORIGEN POR NINGUNA RUTA DE CONEXIONES DE LA RED           *
028600******************************************************************
028700 01  WKS-MATRIZ-SALTOS.
028800     02  FILLER                   PIC X(01).
028900     02  WKS-SALTOS-FILA OCCURS 1 TO 170 TIMES
029000                          DEPENDING ON WKS-TOTAL-NOD
029100                          INDEXED BY IDX-SFIL.
029200         03  WKS-SALTOS-COL OCCURS 1 TO 170 TIMES
029300                          DEPENDING ON WKS-TOTAL-NOD
029400                          INDEXED BY IDX-SCOL
029500                          PIC 9(03) COMP.
029600******************************************************************
029700*          TABLA DE ORDEN DE PROCESO DE DEMANDAS DEL DIA         *
029800******************************************************************
029900 01  WKS-TABLA-ORDEN.
030000     02  FILLER                   PIC X(01).
030100     02  WKS-ORDEN-IDX OCCURS 1 TO 600 TIMES
030200                          DEPENDING ON WKS-TOTAL-ORDEN
030300                          INDEXED BY IDX-ORD
030400                          PIC 9(04) COMP.
030500******************************************************************
030600*     TABLA DE CANDIDATOS DE MOVIMIENTO TANQUE->CLIENTE (GREEDY) *
030700******************************************************************
030800 01  WKS-TABLA-CANDIDATOS.
030900     02  FILLER                   PIC X(01).
031000     02  WKS-CAND-ENTRADA OCCURS 1 TO 60 TIMES
031100                          DEPENDING ON WKS-TOTAL-CAND
031200                          INDEXED BY IDX-CAND.
031300         03  WKS-CAND-TNK-IDX     PIC 9(04) COMP.
031400         03  WKS-CAND-CON-IDX     PIC 9(04) COMP.
031500         03  WKS-CAND-CANTIDAD    PIC 9(07)V99.
031600         03  WKS-CAND-DIAS-TEMPRANO PIC 9(03).
031700         03  WKS-CAND-DIAS-TARDE  PIC 9(03).
031800         03  WKS-CAND-COSTO-UNIT  PIC 9(07)V9999.
031900         03  WKS-CAND-CO2-UNIT    PIC 9(07)V9999.
032000 01  WKS-CAND-TEMP.
032100     02  WKS-CAND-TNK-IDX-T       PIC 9(04) COMP.
032200     02  WKS-CAND-CON-IDX-T       PIC 9(04) COMP.
032300     02  WKS-CAND-CANTIDAD-T      PIC 9(07)V99.
032400     02  WKS-CAND-DIAS-TEMPRANO-T PIC 9(03).
032500     02  WKS-CAND-DIAS-TARDE-T    PIC 9(03).
032600     02  WKS-CAND-COSTO-UNIT-T    PIC 9(07)V9999.
032700     02  WKS-CAND-CO2-UNIT-T      PIC 9(07)V9999.
032800     02  FILLER                   PIC X(01).
032900******************************************************************
033000*    TABLA DE OPORTUNIDADES DE MOVIMIENTO (PLANIFICADOR AVANZADO)*
033100******************************************************************
033200 01  WKS-TABLA-OPORTUNIDADES.
033300     02  FILLER                   PIC X(01).
033400     02  WKS-OPO-ENTRADA OCCURS 1 TO 240 TIMES
033500                          DEPENDING ON WKS-TOTAL-OPO
033600                          INDEXED BY IDX-OPO.
033700         03  WKS-OPO-DEM-IDX      PIC 9(04) COMP.
033800         03  WKS-OPO-NOD-ORIGEN   PIC 9(04) COMP.
033900         03  WKS-OPO-NOD-DESTINO  PIC 9(04) COMP.
034000         03  WKS-OPO-CON-IDX      PIC 9(04) COMP.
034100         03  WKS-OPO-CANTIDAD     PIC 9(07)V99.
034200         03  WKS-OPO-COSTO        PIC 9(09)V99.
034300         03  WKS-OPO-CO2          PIC 9(09)V99.
034400         03  WKS-OPO-SCORE        PIC S9(01)V999999.
034500         03  WKS-OPO-USADA        PIC X(01) VALUE 'N'.
034600             88  WKS-OPO-YA-USADA     VALUE 'S'.
034700******************************************************************
034800*           CONSTANTES DEL PLANIFICADOR AVANZADO (SCORE)         *
034900******************************************************************
035000 01  WKS-CONSTANTES-AVANZADO.
035100     02  WKS-LLENADO-MAXIMO       PIC 9V9999 VALUE 0.8800.
035200     02  WKS-LLENADO-MINIMO       PIC 9V9999 VALUE 0.1500.
035300     02  WKS-MOVIMIENTO-MINIMO    PIC 9(05)V99 VALUE 75.00.
035400     02  WKS-MOVIMIENTOS-MAX-DIA  PIC 9(01) COMP VALUE 3.
035500     02  FILLER                   PIC X(01).
035600******************************************************************
035700*          ACUMULADORES DE PENALIZACIONES DEL DIA ACTUAL         *
035800******************************************************************
035900 01  WKS-TABLA-PENALIDADES-DIA.
036000     02  WKS-PEN-ENTRADA OCCURS 2 TIMES INDEXED BY IDX-PEN.
036100         COPY PLCBPEN REPLACING REG-PENALTY BY WKS-PEN-DETALLE.
036200******************************************************************
036300*                  ACUMULADORES DE KPI DEL CICLO                 *
036400******************************************************************
036500 COPY PLCBKPI.
036600******************************************************************
036700*           ACUMULADORES DE MOVIMIENTOS Y COSTO DEL DIA          *
036800******************************************************************
036900 01  WKS-ACUM-DIA.
037000     02  WKS-MOVS-HOY             PIC 9(03) COMP VALUE ZEROS.
037100     02  WKS-DEM-NUEVAS-HOY       PIC 9(03) COMP VALUE ZEROS.
037200     02  WKS-DEM-ACTIVAS-HOY      PIC 9(05) COMP VALUE ZEROS.
037300     02  WKS-COSTO-MOVS-HOY       PIC S9(09)V99 VALUE ZEROS.
037400     02  WKS-CO2-MOVS-HOY         PIC S9(09)V99 VALUE ZEROS.
037500     02  WKS-CANT-MOVS-HOY        PIC S9(09)V99 VALUE ZEROS.
037600     02  FILLER                   PIC X(01).
037700*------------------------------------------------------------------
037800*  REDEFINICION DE LOS ACUMULADORES DEL DIA PARA DEPURACION EN
037900*  CONSOLA DURANTE LAS PRUEBAS DEL PLANIFICADOR AVANZADO
038000*------------------------------------------------------------------
038100 01  WKS-ACUM-DIA-ED REDEFINES WKS-ACUM-DIA.
038200     02  FILLER                   PIC X(11).
038300     02  WKS-COSTO-MOVS-HOY-ED    PIC ZZZZZZZZ9.99-.
038400     02  WKS-CO2-MOVS-HOY-ED      PIC ZZZZZZZZ9.99-.
038500     02  FILLER                   PIC X(10).
038600 01  WKS-DIA-ACTUAL                PIC 9(03) VALUE ZEROS.
038700 01  WKS-DIA-REPORTE                PIC 9(03) VALUE ZEROS.
038800******************************************************************
038900*             AREAS DE ENLACE CON LAS RUTINAS CALLADAS            *
039000******************************************************************
039100 01  WKS-PARM-METRICAS.
039200     02  WKS-PMT-CANTIDAD         PIC 9(07)V99.
039300     02  WKS-PMT-DISTANCIA        PIC 9(05)V99.
039400     02  WKS-PMT-TARIFA-COSTO     PIC 9(03)V99.
039500     02  WKS-PMT-TARIFA-CO2       PIC 9(03)V99.
039600     02  FILLER                   PIC X(01).
039700 01  WKS-PMT-COSTO-RESULT         PIC 9(09)V99.
039800 01  WKS-PMT-CO2-RESULT           PIC 9(09)V99.
039900 01  WKS-PARM-CAPACIDAD.
040000     02  WKS-PCP-OPERACION        PIC X(01).
040100     02  WKS-PCP-NIVEL-ACTUAL     PIC 9(07)V99.
040200     02  WKS-PCP-CAPACIDAD-MAXIMA PIC 9(07)V99.
040300     02  WKS-PCP-CANTIDAD         PIC 9(07)V99.
040400     02  FILLER                   PIC X(01).
040500 01  WKS-PCP-CODIGO-RESP          PIC 9(02).
040600 01  WKS-PCP-DESC-RESP            PIC X(50).
040700******************************************************************
040800*              VARIABLES DE TRABAJO DE PROPOSITO GENERAL         *
040900******************************************************************
041000 77  WKS-SW-INTERCAMBIO           PIC X(01) VALUE 'N'.
041100     88  WKS-HUBO-INTERCAMBIO          VALUE 'S'.
041200 77  WKS-SW-CANDIDATO-OK          PIC X(01) VALUE 'N'.
041300     88  WKS-CANDIDATO-ES-VALIDO       VALUE 'S'.
041400 77  WKS-VALOR-ABS-ENTRADA        PIC S9(03)V999999 COMP-5.
041500 77  WKS-VALOR-ABS-SALIDA         PIC S9(03)V999999 COMP-5.
041600 77  WKS-SWAP-ORDEN-IDX           PIC 9(04) COMP VALUE ZEROS.
041700 77  WKS-MIN-SALTOS-CLIENTE       PIC 9(03) COMP VALUE ZEROS.
041800 01  WKS-SCORE-DEMANDA.
041900     02  WKS-SCORE-URGENCIA       PIC 9V999999.
042000     02  WKS-SCORE-EFICIENCIA     PIC 9V999999.
042100     02  WKS-SCORE-PROGRESO       PIC 9V999999.
042200     02  WKS-SCORE-TAMANIO        PIC 9V999999.
042300     02  WKS-SCORE-FINAL          PIC 9V999999.
042400     02  FILLER                   PIC X(01).
042500*------------------------------------------------------------------
042600*  REDEFINICION DEL SCORE FINAL PARA IMPRIMIR EN EL DISPLAY DE
042700*  DEPURACION DE LA PRIORIZACION DE DEMANDAS (SECCION 540)
042800*------------------------------------------------------------------
042900 01  WKS-SCORE-DEMANDA-ED REDEFINES WKS-SCORE-DEMANDA.
043000     02  FILLER                   PIC X(24).
043100     02  WKS-SCORE-FINAL-ED       PIC 9.999999.
043200     02  FILLER                   PIC X(01).
043300 01  WKS-TABLA-SCORE-DEMANDAS.
043400     02  FILLER                   PIC X(01).
043500     02  WKS-SCORE-DEM-ENTRADA OCCURS 1 TO 600 TIMES
043600                          DEPENDING ON WKS-TOTAL-DEM
043700                          INDEXED BY IDX-SCD.
043800         03  WKS-SCORE-DEM-IDX    PIC 9(04) COMP.
043900         03  WKS-SCORE-DEM-VALOR  PIC 9V999999.
044000 77  WKS-UTIL-ANTES               PIC S9(01)V999999 COMP-5.
044100 77  WKS-UTIL-DESPUES              PIC S9(01)V999999 COMP-5.
044200 77  WKS-NIVEL-EFECTIVO            PIC S9(07)V99 VALUE ZEROS.
044300 77  WKS-CONTADOR-MOVS-CICLO       PIC 9(05) COMP VALUE ZEROS.
044400 77  WKS-CONTADOR-QTY-CICLO        PIC 9(09)V99 VALUE ZEROS.
044500******************************************************************
044600*         VARIABLES DE APOYO DEL PLANIFICADOR AVANZADO           *
044700******************************************************************
044800 77  WKS-ID-BUSCADO                PIC X(12) VALUE SPACES.
044900 77  WKS-NOD-IDX-ORIGEN            PIC 9(04) COMP VALUE ZEROS.
045000 77  WKS-NOD-IDX-DESTINO           PIC 9(04) COMP VALUE ZEROS.
045100 77  WKS-NOD-IDX-CLIENTE           PIC 9(04) COMP VALUE ZEROS.
045200 77  WKS-DEM-QTY-ORIGINAL          PIC 9(07)V99 VALUE ZEROS.
045300 77  WKS-SRC-EFECTIVO              PIC S9(07)V99 VALUE ZEROS.
045400 77  WKS-DST-EFECTIVO              PIC S9(07)V99 VALUE ZEROS.
045500 77  WKS-CANTIDAD-SEGURA           PIC S9(07)V99 VALUE ZEROS.
045600 77  WKS-UTIL-SRC-ANTES            PIC S9(01)V999999 VALUE ZEROS.
045700 77  WKS-UTIL-SRC-DESPUES          PIC S9(01)V999999 VALUE ZEROS.
045800 77  WKS-UTIL-DST-ANTES            PIC S9(01)V999999 VALUE ZEROS.
045900 77  WKS-UTIL-DST-DESPUES          PIC S9(01)V999999 VALUE ZEROS.
046000 77  WKS-DIAS-LEFT                 PIC S9(05) COMP VALUE ZEROS.
046100 77  WKS-DIA-ENTREGA-CAND          PIC 9(05) COMP VALUE ZEROS.
046200 77  WKS-VENTANA-1                 PIC 9(03) COMP VALUE ZEROS.
046300 77  WKS-VENTANA-2                 PIC 9(03) COMP VALUE ZEROS.
046400******************************************************************
046500*      VARIABLES DE APOYO DEL CALCULO DE PENALIDADES (620)        *
046600******************************************************************
046700 77  WKS-PEN-CALC-CUS-IDX          PIC 9(04) COMP VALUE ZEROS.
046800 77  WKS-PEN-CALC-DELIVERY         PIC S9(05) COMP VALUE ZEROS.
046900 77  WKS-PEN-CALC-DIAS             PIC S9(05) COMP VALUE ZEROS.
047000 77  WKS-PEN-CALC-MONTO            PIC 9(09)V99 VALUE ZEROS.
047100 77  WKS-PEN-CALC-LEAD             PIC 9(03) VALUE ZEROS.
047200 77  WKS-PEN-CALC-START            PIC 9(03) VALUE ZEROS.
047300 77  WKS-PEN-CALC-END              PIC 9(03) VALUE ZEROS.
047400 77  WKS-PEN-CALC-QTY              PIC 9(07)V99 VALUE ZEROS.
047500 77  WKS-PEN-CALC-CUS-ID           PIC X(12) VALUE SPACES.
047600 01  WKS-OPO-TEMP.
047700     02  WKS-OPO-DEM-IDX-T         PIC 9(04) COMP.
047800     02  WKS-OPO-NOD-ORIGEN-T      PIC 9(04) COMP.
047900     02  WKS-OPO-NOD-DESTINO-T     PIC 9(04) COMP.
048000     02  WKS-OPO-CON-IDX-T         PIC 9(04) COMP.
048100     02  WKS-OPO-CANTIDAD-T        PIC 9(07)V99.
048200     02  WKS-OPO-COSTO-T           PIC 9(09)V99.
048300     02  WKS-OPO-CO2-T             PIC 9(09)V99.
048400     02  WKS-OPO-SCORE-T           PIC S9(01)V999999.
048500     02  WKS-OPO-USADA-T           PIC X(01).
048600     02  FILLER                    PIC X(01).
048700 01  WKS-SCORE-TEMP.
048800     02  WKS-SCORE-DEM-IDX-T       PIC 9(04) COMP.
048900     02  WKS-SCORE-DEM-VALOR-T     PIC 9V999999.
049000     02  FILLER                    PIC X(01).
049100******************************************************************
049200*                  MAQUETACION REPORTE DE SALIDA                 *
049300******************************************************************
049400 01  WKS-RPT-DIA                   PIC 9(03).
049500 01  WKS-RPT-MOVS                  PIC 9(03).
049600 01  WKS-RPT-DEM-NUEVAS             PIC 9(03).
049700 01  WKS-RPT-DEM-ACTIVAS            PIC 9(05).
049800 01  WKS-RPT-PEN-TIPO                PIC X(20).
049900 01  WKS-RPT-PEN-CONT                PIC 9(05).
050000 01  WKS-RPT-PEN-COSTO               PIC 9(07)V99.
050100 01  WKS-RPT-PEN-CO2                 PIC 9(07)V99.
050200 01  WKS-RPT-DELTA-COST               PIC S9(11)V99.
050300 01  WKS-RPT-DELTA-CO2                PIC S9(11)V99.
050400 01  WKS-RPT-TOTAL-COST                PIC S9(11)V99.
050500 01  WKS-RPT-TOTAL-CO2                 PIC S9(11)V99.
050600 REPORT SECTION.
050700 RD  RPT-PLANIFICACION
050800     CONTROLS ARE WKS-RPT-DIA
050900     PAGE LIMIT IS 60
051000     HEADING 1
051100     FIRST DETAIL 4
051200     LAST DETAIL 52
051300     FOOTING 56.
051400******************************************************************
051500*                     MAQUETACION PAGE HEADER                    *
051600******************************************************************
051700 01  TYPE IS PH.
051800     02 LINE 1.
051900        03 COLUMN   1 PIC X(22) VALUE 'BANCO INDUSTRIAL, S.A.'.
052000        03 COLUMN  38 PIC X(50) VALUE
052100            '  PLCB - PLANIFICACION DE RED DE COMBUSTIBLE'.
052200        03 COLUMN 106 PIC X(24) VALUE '      S E M I L L E R O'.
052300     02 LINE 2.
052400        03 COLUMN   1 PIC X(25) VALUE 'PLCB0100    00.15062024.R'.
052500        03 COLUMN  49 PIC X(20) VALUE 'RESUMEN DE LA CORRIDA'.
052600        03 COLUMN 120 PIC X(06) VALUE 'PAGINA'.
052700        03 COLUMN 128 PIC Z(05) SOURCE
052800                       PAGE-COUNTER IN RPT-PLANIFICACION.
052900     02 LINE 3.
053000        03 COLUMN  01 PIC X(132) VALUE ALL '='.
053100******************************************************************
053200*               MAQUETACION ENCABEZADO DE QUIEBRE DE DIA         *
053300******************************************************************
053400 01  CABECERA-DIA  TYPE IS CH.
053500     02 LINE IS PLUS 2.
053600        03 COLUMN 3   PIC X(04) VALUE 'DAY '.
053700        03 COLUMN 7   PIC ZZ9 SOURCE WKS-RPT-DIA.
053800        03 COLUMN 11  PIC X(08) VALUE ' SUMMARY'.
053900     02 LINE IS PLUS 1.
054000        03 COLUMN 3   PIC X(21) VALUE 'MOVIMIENTOS DEL DIA :'.
054100        03 COLUMN 25  PIC ZZ9 SOURCE WKS-RPT-MOVS.
054200        03 COLUMN 34  PIC X(20) VALUE 'DEMANDAS NUEVAS    :'.
054300        03 COLUMN 55  PIC ZZ9 SOURCE WKS-RPT-DEM-NUEVAS.
054400        03 COLUMN 64  PIC X(20) VALUE 'DEMANDAS ACTIVAS   :'.
054500        03 COLUMN 85  PIC ZZZZ9 SOURCE WKS-RPT-DEM-ACTIVAS.
054600 01  LINEA-RESUMEN-DIA TYPE IS DETAIL, LINE IS PLUS 1.
054700     02 COLUMN 3   PIC X(30) VALUE 'TOTAL DE MOVIMIENTOS Y CANT. :'.
054800     02 COLUMN 34  PIC ZZ9 SOURCE WKS-RPT-MOVS.
054900     02 COLUMN 40  PIC X(02) VALUE 'OK'.
055000 01  LINEA-PENALIDAD TYPE IS DETAIL, LINE IS PLUS 1.
055100     02 COLUMN 3   PIC X(20) SOURCE WKS-RPT-PEN-TIPO.
055200     02 COLUMN 25  PIC ZZZZ9 SOURCE WKS-RPT-PEN-CONT.
055300     02 COLUMN 34  PIC X(05) VALUE 'COST='.
055400     02 COLUMN 39  PIC Z(08)9.99 SOURCE WKS-RPT-PEN-COSTO.
055500     02 COLUMN 54  PIC X(05) VALUE ' CO2='.
055600     02 COLUMN 59  PIC Z(08)9.99 SOURCE WKS-RPT-PEN-CO2.
055700******************************************************************
055800*                MAQUETACION PIE DE QUIEBRE DE DIA (KPI)         *
055900******************************************************************
056000 01  PIE-DIA TYPE IS CONTROL FOOTING WKS-RPT-DIA.
056100     02 LINE IS PLUS 1.
056200        03 COLUMN 3   PIC X(110) VALUE ALL '-'.
056300     02 LINE IS PLUS 1.
056400        03 COLUMN 3   PIC X(12) VALUE 'DELTA COST .'.
056500        03 COLUMN 16  PIC Z(10)9.99- SOURCE WKS-RPT-DELTA-COST.
056600        03 COLUMN 33  PIC X(07) VALUE ' CO2 . .'.
056700        03 COLUMN 41  PIC Z(10)9.99- SOURCE WKS-RPT-DELTA-CO2.
056800     02 LINE IS PLUS 1.
056900        03 COLUMN 3   PIC X(12) VALUE 'TOTAL COST .'.
057000        03 COLUMN 16  PIC Z(10)9.99- SOURCE WKS-RPT-TOTAL-COST.
057100        03 COLUMN 33  PIC X(07) VALUE ' CO2 . .'.
057200        03 COLUMN 41  PIC Z(10)9.99- SOURCE WKS-RPT-TOTAL-CO2.
057300******************************************************************
057400*                 MAQUETACION DE TOTALES FINALES (RF)            *
057500******************************************************************
057600 01  TYPE IS RF.
057700     02 LINE IS PLUS 2.
057800        03 COLUMN 3   PIC X(132) VALUE ALL '='.
057900     02 LINE IS PLUS 1.
058000        03 COLUMN 3   PIC X(30) VALUE 'TOTAL MOVIMIENTOS DEL CICLO :'.
058100        03 COLUMN 34  PIC ZZZZ9 SUM WKS-RPT-MOVS.
058200     02 LINE IS PLUS 1.
058300        03 COLUMN 3   PIC X(30) VALUE 'CANTIDAD FINAL ACUMULADA    :'.
058400        03 COLUMN 34  PIC ZZZZZZZZ9.99 SOURCE WKS-CONTADOR-QTY-CICLO.
058500     02 LINE IS PLUS 1.
058600        03 COLUMN 3   PIC X(30) VALUE 'TOTAL COST FINAL DEL CICLO  :'.
058700        03 COLUMN 34  PIC Z(10)9.99- SOURCE KPI-TOTAL-COST.
058800     02 LINE IS PLUS 1.
058900        03 COLUMN 3   PIC X(30) VALUE 'TOTAL CO2 FINAL DEL CICLO   :'.
059000        03 COLUMN 34  PIC Z(10)9.99- SOURCE KPI-TOTAL-CO2.
059100 PROCEDURE DIVISION.
059200 100-SECCION-PRINCIPAL SECTION.
059300     PERFORM 100-ABRIR-VALIDAR-DATASETS
059400                              THRU 100-ABRIR-VALIDAR-DATASETS-E
059500     PERFORM 110-VERIFICAR-INTEGRIDAD-FS
059600                              THRU 110-VERIFICAR-INTEGRIDAD-FS-E
059700     PERFORM 200-CARGAR-TABLAS-EN-MEMORIA
059800                              THRU 200-CARGAR-TABLAS-EN-MEMORIA-E
059900     PERFORM 300-CICLO-DIAS  THRU 300-CICLO-DIAS-E
060000     TERMINATE RPT-PLANIFICACION
060100     PERFORM 800-ESTADISTICAS THRU 800-ESTADISTICAS-E
060200     PERFORM XXX-CIERRA-ARCHIVOS THRU XXX-CIERRA-ARCHIVOS-E
060300     STOP RUN.
060400 100-SECCION-PRINCIPAL-E.             EXIT.
060500
060600 100-ABRIR-VALIDAR-DATASETS            SECTION.
060700     MOVE "PLCB0100" TO PROGRAMA
060800     MOVE 'G' TO WKS-MODO-PLANIF
060900     ACCEPT WKS-MODO-PLANIF FROM SYSIN
061000     OPEN INPUT         REFINERY-FILE
061100     OPEN INPUT         TANK-FILE
061200     OPEN INPUT         CUSTOMER-FILE
061300     OPEN INPUT         DEMAND-FILE
061400     OPEN INPUT         CONNECTION-FILE
061500     OPEN OUTPUT        MOVEMENT-FILE
061600     OPEN OUTPUT        REPORT-FILE.
061700 100-ABRIR-VALIDAR-DATASETS-E.         EXIT.
061800
061900 110-VERIFICAR-INTEGRIDAD-FS           SECTION.
062000     IF (FS-REFINER = 00) AND (FS-TANQUES = 00) AND
062100        (FS-CLIENTE = 00) AND (FS-DEMANDA = 00) AND
062200        (FS-CONEXION = 00) AND (FS-MOVIMIE = 00) AND
062300        (FS-REPORTE  = 00)
062400        DISPLAY
062500        "********************************************************"
062600        UPON CONSOLE
062700        DISPLAY
062800        "*      >>>   APERTURA DE ARCHIVOS E/S EXITOSA   <<<    *"
062900        UPON CONSOLE
063000        DISPLAY
063100        "********************************************************"
063200        UPON CONSOLE
063300        INITIATE RPT-PLANIFICACION
063400     ELSE
063500        MOVE 'OPEN'    TO ACCION
063600        MOVE SPACES    TO LLAVE
063700        MOVE 'MAESTROS' TO ARCHIVO
063800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
063900                         LLAVE, FS-REFINER, FSE-REFINER
064000        MOVE  91  TO RETURN-CODE
064100        DISPLAY
064200        "     >>> ALGO SALIO MAL AL ABRIR UN MAESTRO DE PLCB <<<"
064300        UPON CONSOLE
064400        DISPLAY
064500        "            !!! VERIFICAR DETALLES EN SPOOL !!!"
064600        UPON CONSOLE
064700        PERFORM XXX-CIERRA-ARCHIVOS THRU XXX-CIERRA-ARCHIVOS-E
064800        STOP RUN
064900     END-IF.
065000 110-VERIFICAR-INTEGRIDAD-FS-E.        EXIT.
065100
065200*------------------------------------------------------------------
065300*  200-CARGAR-TABLAS-EN-MEMORIA
065400*  LEE LOS CINCO MAESTROS DE LA RED, CARGA LAS TABLAS OCCURS,
065500*  INICIALIZA EL SALDO PENDIENTE DE CADA DEMANDA Y SELECCIONA EL
065600*  CONJUNTO DE DEMANDAS ACTIVAS DEL DIA CERO DEL CICLO.
065700*------------------------------------------------------------------
065800 200-CARGAR-TABLAS-EN-MEMORIA          SECTION.
065900     PERFORM 210-CARGAR-REFINERIAS THRU 210-CARGAR-REFINERIAS-E
066000     PERFORM 220-CARGAR-TANQUES    THRU 220-CARGAR-TANQUES-E
066100     PERFORM 230-CARGAR-CLIENTES   THRU 230-CARGAR-CLIENTES-E
066200     PERFORM 240-CARGAR-DEMANDAS   THRU 240-CARGAR-DEMANDAS-E
066300     PERFORM 250-CARGAR-CONEXIONES THRU 250-CARGAR-CONEXIONES-E
066400     PERFORM 260-SELECCIONAR-DEMANDAS-DIA-0
066500                          THRU 260-SELECCIONAR-DEMANDAS-DIA-0-E.
066600 200-CARGAR-TABLAS-EN-MEMORIA-E.       EXIT.
066700
066800 210-CARGAR-REFINERIAS                 SECTION.
066900     READ REFINERY-FILE
067000          AT END MOVE HIGH-VALUES TO REF-ID
067100     END-READ
067200     PERFORM 210A-CARGAR-UNA-REFINERIA THRU 210A-E
067300         UNTIL REF-ID = HIGH-VALUES.
067400     MOVE WKS-TOTAL-REF TO WKS-CONTADOR-ENTERO
067500     DISPLAY "CARGADAS " WKS-CONTADOR-EDIT " REFINERIAS"
067600         UPON CONSOLE.
067700 210-CARGAR-REFINERIAS-E.              EXIT.
067800
067900 210A-CARGAR-UNA-REFINERIA             SECTION.
068000     ADD 1 TO WKS-TOTAL-REF
068100     MOVE REF-ID             TO WKS-REF-ID(IDX-REF)
068200     MOVE REF-NAME           TO WKS-REF-NAME(IDX-REF)
068300     MOVE REF-CAPACITY       TO WKS-REF-CAPACITY(IDX-REF)
068400     MOVE REF-MAX-OUTPUT     TO WKS-REF-MAX-OUTPUT(IDX-REF)
068500     MOVE REF-PRODUCTION     TO WKS-REF-PRODUCTION(IDX-REF)
068600     MOVE REF-INITIAL-STOCK  TO WKS-REF-STOCK-INI(IDX-REF)
068700     READ REFINERY-FILE
068800          AT END MOVE HIGH-VALUES TO REF-ID
068900     END-READ.
069000 210A-E.                    EXIT.
069100
069200 220-CARGAR-TANQUES                    SECTION.
069300     READ TANK-FILE
069400          AT END MOVE HIGH-VALUES TO TNK-ID
069500     END-READ
069600     PERFORM 220A-CARGAR-UN-TANQUE THRU 220A-E
069700         UNTIL TNK-ID = HIGH-VALUES.
069800     MOVE WKS-TOTAL-TNK TO WKS-CONTADOR-ENTERO
069900     DISPLAY "CARGADOS " WKS-CONTADOR-EDIT " TANQUES"
070000         UPON CONSOLE.
070100 220-CARGAR-TANQUES-E.                 EXIT.
070200
070300 220A-CARGAR-UN-TANQUE                 SECTION.
070400     ADD 1 TO WKS-TOTAL-TNK
070500     MOVE TNK-ID             TO WKS-TNK-ID(IDX-TNK)
070600     MOVE TNK-NAME           TO WKS-TNK-NAME(IDX-TNK)
070700     MOVE TNK-NODE-TYPE      TO WKS-TNK-NODE-TYPE(IDX-TNK)
070800     MOVE TNK-CAPACITY       TO WKS-TNK-CAPACITY(IDX-TNK)
070900     MOVE TNK-MAX-INPUT      TO WKS-TNK-MAX-INPUT(IDX-TNK)
071000     MOVE TNK-MAX-OUTPUT     TO WKS-TNK-MAX-OUTPUT(IDX-TNK)
071100     MOVE TNK-INITIAL-STOCK  TO WKS-TNK-STOCK-INI(IDX-TNK)
071200     READ TANK-FILE
071300          AT END MOVE HIGH-VALUES TO TNK-ID
071400     END-READ.
071500 220A-E.                    EXIT.
071600
071700 230-CARGAR-CLIENTES                   SECTION.
071800     READ CUSTOMER-FILE
071900          AT END MOVE HIGH-VALUES TO CUS-ID
072000     END-READ
072100     PERFORM 230A-CARGAR-UN-CLIENTE THRU 230A-E
072200         UNTIL CUS-ID = HIGH-VALUES.
072300     MOVE WKS-TOTAL-CUS TO WKS-CONTADOR-ENTERO
072400     DISPLAY "CARGADOS " WKS-CONTADOR-EDIT " CLIENTES"
072500         UPON CONSOLE.
072600 230-CARGAR-CLIENTES-E.                EXIT.
072700
072800 230A-CARGAR-UN-CLIENTE                SECTION.
072900     ADD 1 TO WKS-TOTAL-CUS
073000     MOVE CUS-ID             TO WKS-CUS-ID(IDX-CUS)
073100     MOVE CUS-NAME           TO WKS-CUS-NAME(IDX-CUS)
073200     MOVE CUS-MAX-INPUT      TO WKS-CUS-MAX-INPUT(IDX-CUS)
073300     MOVE CUS-EARLY-PENALTY  TO WKS-CUS-EARLY-PEN(IDX-CUS)
073400     MOVE CUS-LATE-PENALTY   TO WKS-CUS-LATE-PEN(IDX-CUS)
073500     READ CUSTOMER-FILE
073600          AT END MOVE HIGH-VALUES TO CUS-ID
073700     END-READ.
073800 230A-E.                    EXIT.
073900
074000 240-CARGAR-DEMANDAS                   SECTION.
074100     READ DEMAND-FILE
074200          AT END MOVE HIGH-VALUES TO DEM-ID
074300     END-READ
074400     PERFORM 240A-CARGAR-UNA-DEMANDA THRU 240A-E
074500         UNTIL DEM-ID = HIGH-VALUES.
074600     MOVE WKS-TOTAL-DEM TO WKS-CONTADOR-ENTERO
074700     DISPLAY "CARGADAS " WKS-CONTADOR-EDIT " DEMANDAS"
074800         UPON CONSOLE.
074900 240-CARGAR-DEMANDAS-E.                EXIT.
075000
075100 240A-CARGAR-UNA-DEMANDA                SECTION.
075200     ADD 1 TO WKS-TOTAL-DEM
075300     MOVE DEM-ID              TO WKS-DEM-ID(IDX-DEM)
075400     MOVE DEM-CUSTOMER-ID     TO WKS-DEM-CUSTOMER-ID(IDX-DEM)
075500     MOVE DEM-QUANTITY        TO WKS-DEM-QUANTITY(IDX-DEM)
075600     MOVE DEM-POST-DAY        TO WKS-DEM-POST-DAY(IDX-DEM)
075700     MOVE DEM-START-DAY       TO WKS-DEM-START-DAY(IDX-DEM)
075800     MOVE DEM-END-DAY         TO WKS-DEM-END-DAY(IDX-DEM)
075900     MOVE DEM-QUANTITY        TO WKS-DEM-REMAINING(IDX-DEM)
076000     MOVE 'N'                 TO WKS-DEM-ACTIVA(IDX-DEM)
076100     READ DEMAND-FILE
076200          AT END MOVE HIGH-VALUES TO DEM-ID
076300     END-READ.
076400 240A-E.                    EXIT.
076500
076600*------------------------------------------------------------------
076700*  250-CARGAR-CONEXIONES
076800*  SE CARGA LA TABLA DE CONEXIONES TAL CUAL VIENE EN EL ARCHIVO.
076900*  SI DOS CONEXIONES COMPARTEN EL MISMO PAR ORIGEN/DESTINO, LA
077000*  BUSQUEDA POR SEARCH SIEMPRE REGRESA LA PRIMERA QUE CALIFIQUE,
077100*  POR LO QUE AQUI SE RECORRE LA TABLA YA CARGADA Y SE SUSTITUYE
077200*  LA ENTRADA ANTERIOR, DEJANDO LA ULTIMA LEIDA COMO VIGENTE.
077300*------------------------------------------------------------------
077400 250-CARGAR-CONEXIONES                 SECTION.
077500     READ CONNECTION-FILE
077600          AT END MOVE HIGH-VALUES TO CON-ID
077700     END-READ
077800     PERFORM 250A-CARGAR-UNA-CONEXION THRU 250A-E
077900         UNTIL CON-ID = HIGH-VALUES.
078000     MOVE WKS-TOTAL-CON TO WKS-CONTADOR-ENTERO
078100     DISPLAY "CARGADAS " WKS-CONTADOR-EDIT " CONEXIONES"
078200         UPON CONSOLE.
078300 250-CARGAR-CONEXIONES-E.              EXIT.
078400
078500 250A-CARGAR-UNA-CONEXION               SECTION.
078600     MOVE 'N' TO WKS-SW-CANDIDATO-OK
078700     SET IDX-CON TO 1
078800     PERFORM 250B-BUSCAR-PAR-REPETIDO THRU 250B-E
078900         VARYING IDX-CON FROM 1 BY 1 UNTIL IDX-CON > WKS-TOTAL-CON
079000     IF NOT WKS-CANDIDATO-ES-VALIDO
079100        ADD 1 TO WKS-TOTAL-CON
079200        SET IDX-CON TO WKS-TOTAL-CON
079300     END-IF
079400     MOVE CON-ID              TO WKS-CON-ID(IDX-CON)
079500     MOVE CON-FROM-ID         TO WKS-CON-FROM-ID(IDX-CON)
079600     MOVE CON-TO-ID           TO WKS-CON-TO-ID(IDX-CON)
079700     MOVE CON-TYPE            TO WKS-CON-TYPE(IDX-CON)
079800     MOVE CON-LEAD-TIME       TO WKS-CON-LEAD-TIME(IDX-CON)
079900     MOVE CON-MAX-CAPACITY    TO WKS-CON-MAX-CAPACITY(IDX-CON)
080000     MOVE CON-DISTANCE        TO WKS-CON-DISTANCE(IDX-CON)
080100     MOVE CON-COST-RATE       TO WKS-CON-COST-RATE(IDX-CON)
080200     MOVE CON-CO2-RATE        TO WKS-CON-CO2-RATE(IDX-CON)
080300     READ CONNECTION-FILE
080400          AT END MOVE HIGH-VALUES TO CON-ID
080500     END-READ.
080600 250A-E.                    EXIT.
080700
080800 250B-BUSCAR-PAR-REPETIDO               SECTION.
080900     IF (WKS-CON-FROM-ID(IDX-CON) = CON-FROM-ID) AND
081000        (WKS-CON-TO-ID(IDX-CON)   = CON-TO-ID)
081100        SET WKS-CANDIDATO-ES-VALIDO TO TRUE
081200     END-IF.
081300 250B-E.                    EXIT.
081400
081500*------------------------------------------------------------------
081600*  260-SELECCIONAR-DEMANDAS-DIA-0
081700*  LAS DEMANDAS CUYO DEM-POST-DAY ES CERO QUEDAN ACTIVAS DESDE EL
081800*  ARRANQUE DEL CICLO. LAS DEMAS SE LIBERAN MAS ADELANTE, EN LA
081900*  SECCION 610, CUANDO EL DIA ACTUAL ALCANCE SU DEM-POST-DAY.
082000*------------------------------------------------------------------
082100 260-SELECCIONAR-DEMANDAS-DIA-0         SECTION.
082200     PERFORM 260A-EVALUAR-UNA-DEMANDA THRU 260A-E
082300         VARYING IDX-DEM FROM 1 BY 1
082400         UNTIL IDX-DEM > WKS-TOTAL-DEM.
082500 260-SELECCIONAR-DEMANDAS-DIA-0-E.      EXIT.
082600
082700 260A-EVALUAR-UNA-DEMANDA                SECTION.
082800     IF WKS-DEM-POST-DAY(IDX-DEM) = ZEROS
082900        MOVE 'S' TO WKS-DEM-ACTIVA(IDX-DEM)
083000     END-IF.
083100 260A-E.                    EXIT.
083200
083300*------------------------------------------------------------------
083400*  300-CICLO-DIAS
083500*  CICLO PRINCIPAL DE 42 DIAS (0 A 41). POR CADA DIA SE PLANIFICA,
083600*  SE PROCESA EL RESULTADO Y SE IMPRIME EL RESUMEN DEL REPORTE.
083700*------------------------------------------------------------------
083800 300-CICLO-DIAS                        SECTION.
083900     MOVE ZEROS TO WKS-DIA-ACTUAL
084000     PERFORM 305-EJECUTAR-UN-DIA THRU 305-EJECUTAR-UN-DIA-E
084100         UNTIL WKS-DIA-ACTUAL > 41.
084200 300-CICLO-DIAS-E.                     EXIT.
084300
084400 305-EJECUTAR-UN-DIA                    SECTION.
084500     MOVE WKS-DIA-ACTUAL TO WKS-DIA-REPORTE
084600     MOVE ZEROS TO WKS-MOVS-HOY
084700     MOVE ZEROS TO WKS-COSTO-MOVS-HOY
084800     MOVE ZEROS TO WKS-CO2-MOVS-HOY
084900     MOVE ZEROS TO WKS-CANT-MOVS-HOY
085000     PERFORM 605-REINICIAR-PENALIDADES-DIA
085100                          THRU 605-REINICIAR-PENALIDADES-DIA-E
085200     EVALUATE TRUE
085300        WHEN WKS-MODO-AVANZADO
085400           PERFORM 500-PLANIFICAR-MOVIMIENTOS-AVANZADO
085500                     THRU 500-PLANIFICAR-MOVIMIENTOS-AVANZADO-E
085600        WHEN OTHER
085700           PERFORM 400-PLANIFICAR-MOVIMIENTOS-GREEDY
085800                     THRU 400-PLANIFICAR-MOVIMIENTOS-GREEDY-E
085900     END-EVALUATE
086000     PERFORM 600-PROCESAR-RESULTADO-DIA
086100                          THRU 600-PROCESAR-RESULTADO-DIA-E
086200     PERFORM 700-IMPRIMIR-RESUMEN-DIA
086300                          THRU 700-IMPRIMIR-RESUMEN-DIA-E.
086400 305-EJECUTAR-UN-DIA-E.                EXIT.
086500
086600*------------------------------------------------------------------
086700*  400-PLANIFICAR-MOVIMIENTOS-GREEDY
086800*  RECONSTRUYE EL LIBRO DE EXISTENCIAS DE CADA TANQUE A PARTIR DE
086900*  SU STOCK INICIAL (EL LIBRO SE REARMA DESDE CERO CADA DIA, NO
087000*  SE ARRASTRA SALDO DE UN DIA A OTRO), ORDENA LAS DEMANDAS
087100*  ACTIVAS POR URGENCIA DE VENTANA Y ASIGNA, POR CADA DEMANDA EN
087200*  ORDEN, EL MEJOR CANDIDATO TANQUE->CONEXION->CLIENTE DISPONIBLE.
087300*------------------------------------------------------------------
087400 400-PLANIFICAR-MOVIMIENTOS-GREEDY      SECTION.
087500     PERFORM 410-REARMAR-LIBRO-TANQUES
087600                              THRU 410-REARMAR-LIBRO-TANQUES-E
087700     PERFORM 420-ORDENAR-DEMANDAS-URGENCIA
087800                            THRU 420-ORDENAR-DEMANDAS-URGENCIA-E
087900     PERFORM 425-PROCESAR-DEMANDAS-ORDENADAS
088000                         THRU 425-PROCESAR-DEMANDAS-ORDENADAS-E.
088100 400-PLANIFICAR-MOVIMIENTOS-GREEDY-E.   EXIT.
088200
088300 410-REARMAR-LIBRO-TANQUES               SECTION.
088400     PERFORM 410A-REARMAR-UN-TANQUE THRU 410A-E
088500         VARYING IDX-TNK FROM 1 BY 1
088600         UNTIL IDX-TNK > WKS-TOTAL-TNK.
088700 410-REARMAR-LIBRO-TANQUES-E.            EXIT.
088800
088900 410A-REARMAR-UN-TANQUE                   SECTION.
089000     MOVE WKS-TNK-STOCK-INI(IDX-TNK) TO WKS-LED-STOCK(IDX-TNK).
089100 410A-E.                      EXIT.
089200
089300*------------------------------------------------------------------
089400*  420-ORDENAR-DEMANDAS-URGENCIA
089500*  SE ARMA LA TABLA WKS-TABLA-ORDEN CON LOS INDICES DE LAS
089600*  DEMANDAS ACTIVAS Y SE ORDENA POR BURBUJA SEGUN LA VENTANA DE
089700*  ENTREGA (DEM-END-DAY ASCENDENTE), DE MODO QUE LAS DEMANDAS MAS
089800*  PROXIMAS A VENCER SE PROCESEN PRIMERO.
089900*------------------------------------------------------------------
090000 420-ORDENAR-DEMANDAS-URGENCIA           SECTION.
090100     MOVE ZEROS TO WKS-TOTAL-ORDEN
090200     PERFORM 420A-AGREGAR-SI-ACTIVA THRU 420A-E
090300         VARYING IDX-DEM FROM 1 BY 1
090400         UNTIL IDX-DEM > WKS-TOTAL-DEM
090500     MOVE 'S' TO WKS-SW-INTERCAMBIO
090600     PERFORM 420B-UNA-PASADA-BURBUJA THRU 420B-E
090700         UNTIL NOT WKS-HUBO-INTERCAMBIO.
090800 420-ORDENAR-DEMANDAS-URGENCIA-E.        EXIT.
090900
091000 420A-AGREGAR-SI-ACTIVA                  SECTION.
091100     IF WKS-DEM-ESTA-ACTIVA(IDX-DEM) AND
091200                        WKS-DEM-REMAINING(IDX-DEM) > ZEROS
091300        ADD 1 TO WKS-TOTAL-ORDEN
091400        MOVE IDX-DEM TO WKS-ORDEN-IDX(WKS-TOTAL-ORDEN)
091500     END-IF.
091600 420A-E.                      EXIT.
091700
091800 420B-UNA-PASADA-BURBUJA                 SECTION.
091900     MOVE 'N' TO WKS-SW-INTERCAMBIO
092000     PERFORM 420C-COMPARAR-PAR THRU 420C-E
092100         VARYING IDX-ORD FROM 1 BY 1
092200         UNTIL IDX-ORD > WKS-TOTAL-ORDEN - 1.
092300 420B-E.                      EXIT.
092400
092500 420C-COMPARAR-PAR                       SECTION.
092600     MOVE 'N' TO WKS-SW-CANDIDATO-OK
092700     IF WKS-DEM-END-DAY(WKS-ORDEN-IDX(IDX-ORD)) >
092800        WKS-DEM-END-DAY(WKS-ORDEN-IDX(IDX-ORD + 1))
092900        SET WKS-CANDIDATO-ES-VALIDO TO TRUE
093000     ELSE
093100        IF WKS-DEM-END-DAY(WKS-ORDEN-IDX(IDX-ORD)) =
093200           WKS-DEM-END-DAY(WKS-ORDEN-IDX(IDX-ORD + 1))
093300           COMPUTE WKS-VENTANA-1 =
093400              WKS-DEM-END-DAY(WKS-ORDEN-IDX(IDX-ORD)) -
093500              WKS-DEM-START-DAY(WKS-ORDEN-IDX(IDX-ORD))
093600           COMPUTE WKS-VENTANA-2 =
093700              WKS-DEM-END-DAY(WKS-ORDEN-IDX(IDX-ORD + 1)) -
093800              WKS-DEM-START-DAY(WKS-ORDEN-IDX(IDX-ORD + 1))
093900           IF WKS-VENTANA-1 < WKS-VENTANA-2
094000              SET WKS-CANDIDATO-ES-VALIDO TO TRUE
094100           ELSE
094200              IF WKS-VENTANA-1 = WKS-VENTANA-2 AND
094300                 WKS-DEM-REMAINING(WKS-ORDEN-IDX(IDX-ORD)) <
094400                 WKS-DEM-REMAINING(WKS-ORDEN-IDX(IDX-ORD + 1))
094500                 SET WKS-CANDIDATO-ES-VALIDO TO TRUE
094600              END-IF
094700           END-IF
094800        END-IF
094900     END-IF
095000     IF WKS-CANDIDATO-ES-VALIDO
095100        MOVE WKS-ORDEN-IDX(IDX-ORD)     TO WKS-SWAP-ORDEN-IDX
095200        MOVE WKS-ORDEN-IDX(IDX-ORD + 1) TO WKS-ORDEN-IDX(IDX-ORD)
095300        MOVE WKS-SWAP-ORDEN-IDX        TO WKS-ORDEN-IDX(IDX-ORD + 1)
095400        SET WKS-HUBO-INTERCAMBIO TO TRUE
095500     END-IF.
095600 420C-E.                      EXIT.
095700
095800*------------------------------------------------------------------
095900*  425-PROCESAR-DEMANDAS-ORDENADAS
096000*  RECORRE LA LISTA DE DEMANDAS YA ORDENADA Y, PARA CADA UNA,
096100*  ARMA LOS CANDIDATOS DE MOVIMIENTO DISPONIBLES Y EJECUTA EL
096200*  MEJOR, HASTA AGOTAR SU SALDO PENDIENTE O SUS CANDIDATOS.
096300*------------------------------------------------------------------
096400 425-PROCESAR-DEMANDAS-ORDENADAS         SECTION.
096500     PERFORM 425A-PROCESAR-UNA-DEMANDA THRU 425A-E
096600         VARYING IDX-ORD FROM 1 BY 1
096700         UNTIL IDX-ORD > WKS-TOTAL-ORDEN.
096800 425-PROCESAR-DEMANDAS-ORDENADAS-E.      EXIT.
096900
097000 425A-PROCESAR-UNA-DEMANDA                SECTION.
097100     SET IDX-DEM TO WKS-ORDEN-IDX(IDX-ORD)
097200     PERFORM 430-GENERAR-CANDIDATOS-DEMANDA
097300                          THRU 430-GENERAR-CANDIDATOS-DEMANDA-E
097400     PERFORM 440-ORDENAR-CANDIDATOS THRU 440-ORDENAR-CANDIDATOS-E
097500     PERFORM 450-EJECUTAR-MEJORES-CANDIDATOS
097600                       THRU 450-EJECUTAR-MEJORES-CANDIDATOS-E.
097700 425A-E.                      EXIT.
097800
097900*------------------------------------------------------------------
098000*  430-GENERAR-CANDIDATOS-DEMANDA
098100*  POR CADA CONEXION QUE LLEGUE AL CLIENTE DE LA DEMANDA ACTUAL,
098200*  DESDE UN TANQUE CON EXISTENCIA, SE ARMA UN CANDIDATO SI EL
098300*  TANQUE PUEDE DESPACHAR (PLCB0500, OPERACION 'S') Y EL CLIENTE
098400*  PUEDE RECIBIR (PLCB0500, OPERACION 'E') LA CANTIDAD OFRECIDA.
098500*  LOS DIAS DE ATRASO/ADELANTO DEL CANDIDATO SE CALCULAN SEGUN
098600*  EL LEAD-TIME DE LA CONEXION CONTRA LA VENTANA DE LA DEMANDA.
098700*------------------------------------------------------------------
098800 430-GENERAR-CANDIDATOS-DEMANDA          SECTION.
098900     MOVE ZEROS TO WKS-TOTAL-CAND
099000     PERFORM 430A-EVALUAR-UNA-CONEXION THRU 430A-E
099100         VARYING IDX-CON FROM 1 BY 1
099200         UNTIL IDX-CON > WKS-TOTAL-CON.
099300 430-GENERAR-CANDIDATOS-DEMANDA-E.       EXIT.
099400
099500 430A-EVALUAR-UNA-CONEXION                SECTION.
099600     IF WKS-CON-TO-ID(IDX-CON) = WKS-DEM-CUSTOMER-ID(IDX-DEM)
099700        PERFORM 430B-BUSCAR-TANQUE-ORIGEN THRU 430B-E
099800        IF WKS-CANDIDATO-ES-VALIDO
099900           PERFORM 430C-ARMAR-CANDIDATO THRU 430C-E
100000        END-IF
100100     END-IF.
100200 430A-E.                      EXIT.
100300
100400 430B-BUSCAR-TANQUE-ORIGEN                SECTION.
100500     MOVE 'N' TO WKS-SW-CANDIDATO-OK
100600     SET IDX-TNK TO 1
100700     SEARCH WKS-TNK-ENTRADA
100800        AT END CONTINUE
100900        WHEN WKS-TNK-ID(IDX-TNK) = WKS-CON-FROM-ID(IDX-CON) AND
101000             WKS-TNK-ES-ALMACEN(IDX-TNK)
101100             SET WKS-CANDIDATO-ES-VALIDO TO TRUE
101200     END-SEARCH.
101300 430B-E.                      EXIT.
101400
101500 430C-ARMAR-CANDIDATO                     SECTION.
101600     SET IDX-CUS TO 1
101700     SEARCH WKS-CUS-ENTRADA
101800        AT END CONTINUE
101900        WHEN WKS-CUS-ID(IDX-CUS) = WKS-DEM-CUSTOMER-ID(IDX-DEM)
102000             CONTINUE
102100     END-SEARCH
102200     IF WKS-LED-STOCK(IDX-TNK) > ZEROS AND
102300        WKS-TOTAL-CAND < 60
102400        MOVE WKS-LED-STOCK(IDX-TNK) TO WKS-PCP-CANTIDAD
102500        IF WKS-DEM-REMAINING(IDX-DEM) < WKS-PCP-CANTIDAD
102600           MOVE WKS-DEM-REMAINING(IDX-DEM) TO WKS-PCP-CANTIDAD
102700        END-IF
102800        IF WKS-CON-MAX-CAPACITY(IDX-CON) < WKS-PCP-CANTIDAD
102900           MOVE WKS-CON-MAX-CAPACITY(IDX-CON) TO WKS-PCP-CANTIDAD
103000        END-IF
103100        IF WKS-TNK-MAX-OUTPUT(IDX-TNK) < WKS-PCP-CANTIDAD
103200           MOVE WKS-TNK-MAX-OUTPUT(IDX-TNK) TO WKS-PCP-CANTIDAD
103300        END-IF
103400        IF WKS-CUS-MAX-INPUT(IDX-CUS) < WKS-PCP-CANTIDAD
103500           MOVE WKS-CUS-MAX-INPUT(IDX-CUS) TO WKS-PCP-CANTIDAD
103600        END-IF
103700        MOVE 'S'                      TO WKS-PCP-OPERACION
103800        MOVE WKS-LED-STOCK(IDX-TNK)   TO WKS-PCP-NIVEL-ACTUAL
103900        MOVE WKS-TNK-CAPACITY(IDX-TNK) TO
104000                                  WKS-PCP-CAPACIDAD-MAXIMA
104100        CALL 'PLCB0500' USING WKS-PARM-CAPACIDAD,
104200                               WKS-PCP-CODIGO-RESP,
104300                               WKS-PCP-DESC-RESP
104400        IF WKS-PCP-CODIGO-RESP = 00
104500           ADD 1 TO WKS-TOTAL-CAND
104600           MOVE IDX-TNK                TO
104700                            WKS-CAND-TNK-IDX(WKS-TOTAL-CAND)
104800           MOVE IDX-CON                TO
104900                            WKS-CAND-CON-IDX(WKS-TOTAL-CAND)
105000           MOVE WKS-PCP-CANTIDAD       TO
105100                            WKS-CAND-CANTIDAD(WKS-TOTAL-CAND)
105200           MOVE ZEROS                  TO WKS-CAND-DIAS-TEMPRANO
105300                                               (WKS-TOTAL-CAND)
105400           MOVE ZEROS                  TO WKS-CAND-DIAS-TARDE
105500                                               (WKS-TOTAL-CAND)
105600           COMPUTE WKS-DIA-ENTREGA-CAND =
105700              WKS-DIA-ACTUAL + WKS-CON-LEAD-TIME(IDX-CON)
105800           IF WKS-DIA-ENTREGA-CAND < WKS-DEM-START-DAY(IDX-DEM)
105900              COMPUTE WKS-CAND-DIAS-TEMPRANO(WKS-TOTAL-CAND) =
106000                 WKS-DEM-START-DAY(IDX-DEM) - WKS-DIA-ENTREGA-CAND
106100           END-IF
106200           IF WKS-DIA-ENTREGA-CAND > WKS-DEM-END-DAY(IDX-DEM)
106300              COMPUTE WKS-CAND-DIAS-TARDE(WKS-TOTAL-CAND) =
106400                 WKS-DIA-ENTREGA-CAND - WKS-DEM-END-DAY(IDX-DEM)
106500           END-IF
106600*    COSTO UNITARIO = DISTANCIA*TARIFA + ANTICIPO*PEN-TEMPRANA +
106700*    ATRASO*PEN-TARDIA DEL CLIENTE, PARA QUE EL ORDENAMIENTO DEL
106800*    440 CASTIGUE LOS CANDIDATOS QUE INCUMPLEN LA VENTANA
106900           COMPUTE WKS-CAND-COSTO-UNIT(WKS-TOTAL-CAND) =
107000              (WKS-CON-DISTANCE(IDX-CON) *
107100               WKS-CON-COST-RATE(IDX-CON)) +
107200              (WKS-CAND-DIAS-TEMPRANO(WKS-TOTAL-CAND) *
107300               WKS-CUS-EARLY-PEN(IDX-CUS)) +
107400              (WKS-CAND-DIAS-TARDE(WKS-TOTAL-CAND) *
107500               WKS-CUS-LATE-PEN(IDX-CUS))
107600           COMPUTE WKS-CAND-CO2-UNIT(WKS-TOTAL-CAND) =
107700              WKS-CON-DISTANCE(IDX-CON) *
107800              WKS-CON-CO2-RATE(IDX-CON)
107900        END-IF
108000     END-IF.
108100 430C-E.                      EXIT.
108200
108300*------------------------------------------------------------------
108400*  440-ORDENAR-CANDIDATOS
108500*  BURBUJA DE LOS CANDIDATOS POR DIAS-TARDE ASCENDENTE, LUEGO
108600*  COSTO UNITARIO ASCENDENTE Y LUEGO CO2 UNITARIO ASCENDENTE, DE
108700*  MODO QUE LOS CANDIDATOS A TIEMPO (DIAS-TARDE = 0) QUEDAN
108800*  NATURALMENTE PRIMERO Y, ENTRE ELLOS, LOS MAS BARATOS Y LIMPIOS.
108900*------------------------------------------------------------------
109000 440-ORDENAR-CANDIDATOS                  SECTION.
109100     MOVE 'S' TO WKS-SW-INTERCAMBIO
109200     PERFORM 440A-UNA-PASADA-BURBUJA THRU 440A-E
109300         UNTIL NOT WKS-HUBO-INTERCAMBIO.
109400 440-ORDENAR-CANDIDATOS-E.                EXIT.
109500
109600 440A-UNA-PASADA-BURBUJA                  SECTION.
109700     MOVE 'N' TO WKS-SW-INTERCAMBIO
109800     IF WKS-TOTAL-CAND > 1
109900        PERFORM 440B-COMPARAR-PAR THRU 440B-E
110000           VARYING IDX-CAND FROM 1 BY 1
110100           UNTIL IDX-CAND > WKS-TOTAL-CAND - 1
110200     END-IF.
110300 440A-E.                       EXIT.
110400
110500 440B-COMPARAR-PAR                        SECTION.
110600     COMPUTE IDX-ORD = IDX-CAND + 1
110700     MOVE 'N' TO WKS-SW-CANDIDATO-OK
110800     IF WKS-CAND-DIAS-TARDE(IDX-CAND) >
110900        WKS-CAND-DIAS-TARDE(IDX-ORD)
111000        SET WKS-CANDIDATO-ES-VALIDO TO TRUE
111100     ELSE
111200        IF WKS-CAND-DIAS-TARDE(IDX-CAND) =
111300           WKS-CAND-DIAS-TARDE(IDX-ORD)
111400           IF WKS-CAND-COSTO-UNIT(IDX-CAND) >
111500              WKS-CAND-COSTO-UNIT(IDX-ORD)
111600              SET WKS-CANDIDATO-ES-VALIDO TO TRUE
111700           ELSE
111800              IF WKS-CAND-COSTO-UNIT(IDX-CAND) =
111900                 WKS-CAND-COSTO-UNIT(IDX-ORD) AND
112000                 WKS-CAND-CO2-UNIT(IDX-CAND) >
112100                 WKS-CAND-CO2-UNIT(IDX-ORD)
112200                 SET WKS-CANDIDATO-ES-VALIDO TO TRUE
112300              END-IF
112400           END-IF
112500        END-IF
112600     END-IF
112700     IF WKS-CANDIDATO-ES-VALIDO
112800        MOVE WKS-CAND-TNK-IDX(IDX-CAND)    TO
112900                                       WKS-CAND-TNK-IDX-T
113000        MOVE WKS-CAND-CON-IDX(IDX-CAND)    TO
113100                                       WKS-CAND-CON-IDX-T
113200        MOVE WKS-CAND-CANTIDAD(IDX-CAND)   TO
113300                                       WKS-CAND-CANTIDAD-T
113400        MOVE WKS-CAND-DIAS-TEMPRANO(IDX-CAND) TO
113500                                       WKS-CAND-DIAS-TEMPRANO-T
113600        MOVE WKS-CAND-DIAS-TARDE(IDX-CAND) TO
113700                                       WKS-CAND-DIAS-TARDE-T
113800        MOVE WKS-CAND-COSTO-UNIT(IDX-CAND) TO
113900                                       WKS-CAND-COSTO-UNIT-T
114000        MOVE WKS-CAND-CO2-UNIT(IDX-CAND)   TO
114100                                       WKS-CAND-CO2-UNIT-T
114200        MOVE WKS-CAND-TNK-IDX(IDX-ORD)     TO
114300                                       WKS-CAND-TNK-IDX(IDX-CAND)
114400        MOVE WKS-CAND-CON-IDX(IDX-ORD)     TO
114500                                       WKS-CAND-CON-IDX(IDX-CAND)
114600        MOVE WKS-CAND-CANTIDAD(IDX-ORD)    TO
114700                                      WKS-CAND-CANTIDAD(IDX-CAND)
114800        MOVE WKS-CAND-DIAS-TEMPRANO(IDX-ORD) TO
114900                                    WKS-CAND-DIAS-TEMPRANO(IDX-CAND)
115000        MOVE WKS-CAND-DIAS-TARDE(IDX-ORD)  TO
115100                                    WKS-CAND-DIAS-TARDE(IDX-CAND)
115200        MOVE WKS-CAND-COSTO-UNIT(IDX-ORD)  TO
115300                                    WKS-CAND-COSTO-UNIT(IDX-CAND)
115400        MOVE WKS-CAND-CO2-UNIT(IDX-ORD)    TO
115500                                      WKS-CAND-CO2-UNIT(IDX-CAND)
115600        MOVE WKS-CAND-TNK-IDX-T            TO
115700                                         WKS-CAND-TNK-IDX(IDX-ORD)
115800        MOVE WKS-CAND-CON-IDX-T            TO
115900                                         WKS-CAND-CON-IDX(IDX-ORD)
116000        MOVE WKS-CAND-CANTIDAD-T           TO
116100                                        WKS-CAND-CANTIDAD(IDX-ORD)
116200        MOVE WKS-CAND-DIAS-TEMPRANO-T      TO
116300                                      WKS-CAND-DIAS-TEMPRANO(IDX-ORD)
116400        MOVE WKS-CAND-DIAS-TARDE-T         TO
116500                                      WKS-CAND-DIAS-TARDE(IDX-ORD)
116600        MOVE WKS-CAND-COSTO-UNIT-T         TO
116700                                      WKS-CAND-COSTO-UNIT(IDX-ORD)
116800        MOVE WKS-CAND-CO2-UNIT-T           TO
116900                                        WKS-CAND-CO2-UNIT(IDX-ORD)
117000        SET WKS-HUBO-INTERCAMBIO TO TRUE
117100     END-IF.
117200 440B-E.                       EXIT.
117300
117400*------------------------------------------------------------------
117500*  450-EJECUTAR-MEJORES-CANDIDATOS
117600*  SE TOMA EL PRIMER CANDIDATO DE LA LISTA ORDENADA (EL MEJOR) Y
117700*  SE GRABA EL MOVIMIENTO; SI LA DEMANDA AUN TIENE SALDO Y HAY
117800*  MAS CANDIDATOS, SE CONTINUA CON EL SIGUIENTE DE LA LISTA.
117900*------------------------------------------------------------------
118000 450-EJECUTAR-MEJORES-CANDIDATOS          SECTION.
118100     PERFORM 450A-EJECUTAR-UN-CANDIDATO THRU 450A-E
118200         VARYING IDX-CAND FROM 1 BY 1
118300         UNTIL IDX-CAND > WKS-TOTAL-CAND OR
118400               WKS-DEM-REMAINING(IDX-DEM) = ZEROS.
118500 450-EJECUTAR-MEJORES-CANDIDATOS-E.       EXIT.
118600
118700 450A-EJECUTAR-UN-CANDIDATO                SECTION.
118800     IF WKS-DEM-REMAINING(IDX-DEM) > ZEROS
118900        SET IDX-TNK TO WKS-CAND-TNK-IDX(IDX-CAND)
119000        SET IDX-CON TO WKS-CAND-CON-IDX(IDX-CAND)
119100        MOVE WKS-CAND-CANTIDAD(IDX-CAND) TO WKS-PMT-CANTIDAD
119200        IF WKS-PMT-CANTIDAD > WKS-DEM-REMAINING(IDX-DEM)
119300           MOVE WKS-DEM-REMAINING(IDX-DEM) TO WKS-PMT-CANTIDAD
119400        END-IF
119500        IF WKS-PMT-CANTIDAD > WKS-LED-STOCK(IDX-TNK)
119600           MOVE WKS-LED-STOCK(IDX-TNK) TO WKS-PMT-CANTIDAD
119700        END-IF
119800        IF WKS-PMT-CANTIDAD > ZEROS
119900           MOVE WKS-CON-DISTANCE(IDX-CON)  TO WKS-PMT-DISTANCIA
120000           MOVE WKS-CON-COST-RATE(IDX-CON) TO
120100                                      WKS-PMT-TARIFA-COSTO
120200           MOVE WKS-CON-CO2-RATE(IDX-CON)  TO WKS-PMT-TARIFA-CO2
120300           CALL 'PLCB0400' USING WKS-PARM-METRICAS,
120400                                  WKS-PMT-COSTO-RESULT,
120500                                  WKS-PMT-CO2-RESULT
120600           MOVE WKS-DIA-ACTUAL         TO MOV-DAY
120700           MOVE WKS-CON-ID(IDX-CON)    TO MOV-CONNECTION-ID
120800           MOVE WKS-CON-FROM-ID(IDX-CON) TO MOV-SOURCE-ID
120900           MOVE WKS-CON-TO-ID(IDX-CON)   TO MOV-DEST-ID
121000           MOVE WKS-PMT-CANTIDAD       TO MOV-QUANTITY
121100           MOVE WKS-PMT-COSTO-RESULT   TO MOV-COST
121200           MOVE WKS-PMT-CO2-RESULT     TO MOV-CO2
121300           WRITE REG-MOVEMENT
121400           SUBTRACT WKS-PMT-CANTIDAD FROM WKS-LED-STOCK(IDX-TNK)
121500           SUBTRACT WKS-PMT-CANTIDAD FROM
121600                                  WKS-DEM-REMAINING(IDX-DEM)
121700           ADD 1 TO WKS-MOVS-HOY
121800           ADD WKS-PMT-CANTIDAD     TO WKS-CANT-MOVS-HOY
121900           ADD WKS-PMT-COSTO-RESULT TO WKS-COSTO-MOVS-HOY
122000           ADD WKS-PMT-CO2-RESULT   TO WKS-CO2-MOVS-HOY
122100           MOVE WKS-CON-LEAD-TIME(IDX-CON)    TO WKS-PEN-CALC-LEAD
122200           MOVE WKS-DEM-START-DAY(IDX-DEM)    TO WKS-PEN-CALC-START
122300           MOVE WKS-DEM-END-DAY(IDX-DEM)       TO WKS-PEN-CALC-END
122400           MOVE WKS-PMT-CANTIDAD               TO WKS-PEN-CALC-QTY
122500           MOVE WKS-DEM-CUSTOMER-ID(IDX-DEM)   TO
122600                                             WKS-PEN-CALC-CUS-ID
122700           PERFORM 620-CALCULAR-PENALIDAD-MOVIMIENTO
122800                         THRU 620-CALCULAR-PENALIDAD-MOVIMIENTO-E
122900        END-IF
123000     END-IF.
123100 450A-E.                        EXIT.
123200
123300*------------------------------------------------------------------
123400*  500-PLANIFICAR-MOVIMIENTOS-AVANZADO
123500*  VARIANTE DEL PLANIFICADOR QUE PRIORIZA LAS DEMANDAS POR UN
123600*  PUNTAJE PONDERADO, GENERA OPORTUNIDADES DE MOVIMIENTO POR
123700*  DEMANDA, LAS CALIFICA Y SELECCIONA HASTA 3 MOVIMIENTOS POR DIA
123800*  RESPETANDO LAS BANDAS DE LLENADO MINIMA Y MAXIMA DEL TANQUE.
123900*------------------------------------------------------------------
124000 500-PLANIFICAR-MOVIMIENTOS-AVANZADO     SECTION.
124100     IF WKS-DIA-ACTUAL = ZEROS
124200        CONTINUE
124300     ELSE
124400        IF NOT WKS-RED-YA-CONSTRUIDA
124500           PERFORM 510-CONSTRUIR-RED-NODOS
124600                                 THRU 510-CONSTRUIR-RED-NODOS-E
124700           PERFORM 520-CALCULAR-MATRIZ-SALTOS
124800                                THRU 520-CALCULAR-MATRIZ-SALTOS-E
124900           SET WKS-RED-YA-CONSTRUIDA TO TRUE
125000        END-IF
125100        PERFORM 530-REINICIAR-DELTAS-NODOS
125200                               THRU 530-REINICIAR-DELTAS-NODOS-E
125300        PERFORM 540-CALCULAR-SCORE-DEMANDAS
125400                             THRU 540-CALCULAR-SCORE-DEMANDAS-E
125500        IF WKS-TOTAL-ORDEN > ZEROS
125600           PERFORM 545-ORDENAR-DEMANDAS-POR-SCORE
125700                          THRU 545-ORDENAR-DEMANDAS-POR-SCORE-E
125800           PERFORM 550-GENERAR-OPORTUNIDADES
125900                                THRU 550-GENERAR-OPORTUNIDADES-E
126000           IF WKS-TOTAL-OPO > ZEROS
126100              PERFORM 560-CALCULAR-SCORE-OPORTUNIDADES
126200                         THRU 560-CALCULAR-SCORE-OPORTUNIDADES-E
126300              PERFORM 562-ORDENAR-OPORTUNIDADES
126400                               THRU 562-ORDENAR-OPORTUNIDADES-E
126500              PERFORM 570-SELECCIONAR-TOP-3-MOVS
126600                              THRU 570-SELECCIONAR-TOP-3-MOVS-E
126700           END-IF
126800        END-IF
126900        PERFORM 580-COMMITAR-DELTAS-NODOS
127000                              THRU 580-COMMITAR-DELTAS-NODOS-E
127100     END-IF.
127200 500-PLANIFICAR-MOVIMIENTOS-AVANZADO-E.  EXIT.
127300
127400*------------------------------------------------------------------
127500*  510-CONSTRUIR-RED-NODOS (SE EJECUTA UNA SOLA VEZ EN EL CICLO)
127600*  ARMA LA TABLA UNIFICADA DE NODOS (REFINERIAS, TANQUES Y
127700*  CLIENTES) Y MARCA LOS "CENTROS DE ACOPIO": NODOS CON MAS DE 2
127800*  SALIDAS Y CAPACIDAD DE 400 O MAS.
127900*------------------------------------------------------------------
128000 510-CONSTRUIR-RED-NODOS                 SECTION.
128100     MOVE ZEROS TO WKS-TOTAL-NOD
128200     PERFORM 510A-AGREGAR-NODO-REFINERIA THRU 510A-E
128300         VARYING IDX-REF FROM 1 BY 1
128400         UNTIL IDX-REF > WKS-TOTAL-REF
128500     PERFORM 510B-AGREGAR-NODO-TANQUE THRU 510B-E
128600         VARYING IDX-TNK FROM 1 BY 1
128700         UNTIL IDX-TNK > WKS-TOTAL-TNK
128800     PERFORM 510C-AGREGAR-NODO-CLIENTE THRU 510C-E
128900         VARYING IDX-CUS FROM 1 BY 1
129000         UNTIL IDX-CUS > WKS-TOTAL-CUS
129100     PERFORM 510D-CONTAR-SALIDAS-NODO THRU 510D-E
129200         VARYING IDX-NOD FROM 1 BY 1
129300         UNTIL IDX-NOD > WKS-TOTAL-NOD.
129400 510-CONSTRUIR-RED-NODOS-E.              EXIT.
129500
129600 510A-AGREGAR-NODO-REFINERIA              SECTION.
129700     ADD 1 TO WKS-TOTAL-NOD
129800     MOVE WKS-REF-ID(IDX-REF)        TO WKS-NOD-ID(WKS-TOTAL-NOD)
129900     SET WKS-NOD-ES-REFINERIA(WKS-TOTAL-NOD) TO TRUE
130000     MOVE WKS-REF-CAPACITY(IDX-REF)  TO
130100                              WKS-NOD-CAPACIDAD(WKS-TOTAL-NOD)
130200     MOVE WKS-REF-STOCK-INI(IDX-REF) TO
130300                              WKS-NOD-NIVEL(WKS-TOTAL-NOD).
130400 510A-E.                      EXIT.
130500
130600 510B-AGREGAR-NODO-TANQUE                SECTION.
130700     ADD 1 TO WKS-TOTAL-NOD
130800     MOVE WKS-TNK-ID(IDX-TNK)        TO WKS-NOD-ID(WKS-TOTAL-NOD)
130900     SET WKS-NOD-ES-TANQUE(WKS-TOTAL-NOD) TO TRUE
131000     MOVE WKS-TNK-CAPACITY(IDX-TNK)  TO
131100                              WKS-NOD-CAPACIDAD(WKS-TOTAL-NOD)
131200     MOVE WKS-TNK-STOCK-INI(IDX-TNK) TO
131300                              WKS-NOD-NIVEL(WKS-TOTAL-NOD).
131400 510B-E.                      EXIT.
131500
131600 510C-AGREGAR-NODO-CLIENTE               SECTION.
131700     ADD 1 TO WKS-TOTAL-NOD
131800     MOVE WKS-CUS-ID(IDX-CUS)        TO WKS-NOD-ID(WKS-TOTAL-NOD)
131900     SET WKS-NOD-ES-CLIENTE(WKS-TOTAL-NOD) TO TRUE
132000     MOVE WKS-CUS-MAX-INPUT(IDX-CUS) TO
132100                              WKS-NOD-CAPACIDAD(WKS-TOTAL-NOD)
132200     MOVE ZEROS                      TO
132300                              WKS-NOD-NIVEL(WKS-TOTAL-NOD).
132400 510C-E.                      EXIT.
132500
132600 510D-CONTAR-SALIDAS-NODO                 SECTION.
132700     MOVE ZEROS TO WKS-NOD-SALIDAS(IDX-NOD)
132800     PERFORM 510E-CONTAR-UNA-CONEXION THRU 510E-E
132900         VARYING IDX-CON FROM 1 BY 1
133000         UNTIL IDX-CON > WKS-TOTAL-CON
133100     IF WKS-NOD-SALIDAS(IDX-NOD) > 2 AND
133200        WKS-NOD-CAPACIDAD(IDX-NOD) >= 400
133300        SET WKS-NOD-ES-CENTRO-ACOPIO(IDX-NOD) TO TRUE
133400     END-IF.
133500 510D-E.                       EXIT.
133600
133700 510E-CONTAR-UNA-CONEXION                  SECTION.
133800     IF WKS-CON-FROM-ID(IDX-CON) = WKS-NOD-ID(IDX-NOD)
133900        ADD 1 TO WKS-NOD-SALIDAS(IDX-NOD)
134000     END-IF.
134100 510E-E.                        EXIT.
134200
134300*------------------------------------------------------------------
134400*  520-CALCULAR-MATRIZ-SALTOS (SE EJECUTA UNA SOLA VEZ)
134500*  ALGORITMO DE FLOYD PARA OBTENER LOS SALTOS MINIMOS ENTRE TODOS
134600*  LOS PARES DE NODOS DE LA RED, EQUIVALENTE A UNA BUSQUEDA EN
134700*  ANCHURA DESDE CADA NODO SOBRE UN GRAFO SIN PESOS. 999 = NO HAY
134800*  RUTA POSIBLE ENTRE EL ORIGEN Y EL DESTINO.
134900*------------------------------------------------------------------
135000 520-CALCULAR-MATRIZ-SALTOS               SECTION.
135100     PERFORM 521-INICIALIZAR-MATRIZ-SALTOS
135200                            THRU 521-INICIALIZAR-MATRIZ-SALTOS-E
135300     PERFORM 522-CARGAR-SALTOS-DIRECTOS
135400                              THRU 522-CARGAR-SALTOS-DIRECTOS-E
135500     PERFORM 523-RELAJAR-SALTOS-K THRU 523-RELAJAR-SALTOS-K-E
135600         VARYING IDX-NOD FROM 1 BY 1
135700         UNTIL IDX-NOD > WKS-TOTAL-NOD.
135800 520-CALCULAR-MATRIZ-SALTOS-E.            EXIT.
135900
136000 521-INICIALIZAR-MATRIZ-SALTOS            SECTION.
136100     PERFORM 521A-INICIALIZAR-UNA-FILA THRU 521A-E
136200         VARYING IDX-SFIL FROM 1 BY 1
136300         UNTIL IDX-SFIL > WKS-TOTAL-NOD.
136400 521-INICIALIZAR-MATRIZ-SALTOS-E.         EXIT.
136500
136600 521A-INICIALIZAR-UNA-FILA                SECTION.
136700     PERFORM 521B-INICIALIZAR-UNA-CELDA THRU 521B-E
136800         VARYING IDX-SCOL FROM 1 BY 1
136900         UNTIL IDX-SCOL > WKS-TOTAL-NOD.
137000 521A-E.                       EXIT.
137100
137200 521B-INICIALIZAR-UNA-CELDA               SECTION.
137300     IF IDX-SFIL = IDX-SCOL
137400        MOVE ZEROS TO WKS-SALTOS-COL(IDX-SFIL, IDX-SCOL)
137500     ELSE
137600        MOVE 999   TO WKS-SALTOS-COL(IDX-SFIL, IDX-SCOL)
137700     END-IF.
137800 521B-E.                       EXIT.
137900
138000 522-CARGAR-SALTOS-DIRECTOS               SECTION.
138100     PERFORM 522A-CARGAR-UNA-CONEXION THRU 522A-E
138200         VARYING IDX-CON FROM 1 BY 1
138300         UNTIL IDX-CON > WKS-TOTAL-CON.
138400 522-CARGAR-SALTOS-DIRECTOS-E.            EXIT.
138500
138600 522A-CARGAR-UNA-CONEXION                 SECTION.
138700     MOVE WKS-CON-FROM-ID(IDX-CON) TO WKS-ID-BUSCADO
138800     PERFORM 590-BUSCAR-NODO-POR-ID THRU 590-E
138900     MOVE WKS-NOD-IDX-CLIENTE TO WKS-NOD-IDX-ORIGEN
139000     MOVE WKS-CON-TO-ID(IDX-CON)   TO WKS-ID-BUSCADO
139100     PERFORM 590-BUSCAR-NODO-POR-ID THRU 590-E
139200     MOVE WKS-NOD-IDX-CLIENTE TO WKS-NOD-IDX-DESTINO
139300     IF WKS-NOD-IDX-ORIGEN > ZEROS AND WKS-NOD-IDX-DESTINO > ZEROS
139400        MOVE 1 TO WKS-SALTOS-COL(WKS-NOD-IDX-ORIGEN,
139500                                  WKS-NOD-IDX-DESTINO)
139600     END-IF.
139700 522A-E.                       EXIT.
139800
139900 523-RELAJAR-SALTOS-K                     SECTION.
140000     PERFORM 523A-RELAJAR-FILA-I THRU 523A-E
140100         VARYING IDX-SFIL FROM 1 BY 1
140200         UNTIL IDX-SFIL > WKS-TOTAL-NOD.
140300 523-RELAJAR-SALTOS-K-E.                  EXIT.
140400
140500 523A-RELAJAR-FILA-I                      SECTION.
140600     PERFORM 523B-RELAJAR-CELDA-J THRU 523B-E
140700         VARYING IDX-SCOL FROM 1 BY 1
140800         UNTIL IDX-SCOL > WKS-TOTAL-NOD.
140900 523A-E.                       EXIT.
141000
141100 523B-RELAJAR-CELDA-J                     SECTION.
141200     IF WKS-SALTOS-COL(IDX-SFIL, IDX-NOD) +
141300        WKS-SALTOS-COL(IDX-NOD, IDX-SCOL) <
141400        WKS-SALTOS-COL(IDX-SFIL, IDX-SCOL)
141500        COMPUTE WKS-SALTOS-COL(IDX-SFIL, IDX-SCOL) =
141600           WKS-SALTOS-COL(IDX-SFIL, IDX-NOD) +
141700           WKS-SALTOS-COL(IDX-NOD, IDX-SCOL)
141800     END-IF.
141900 523B-E.                       EXIT.
142000
142100*------------------------------------------------------------------
142200*  590-BUSCAR-NODO-POR-ID
142300*  BUSQUEDA SERIAL DE UN NODO DE LA RED UNIFICADA POR SU LLAVE.
142400*  REGRESA EL SUBINDICE EN WKS-NOD-IDX-CLIENTE, O CERO SI NO SE
142500*  ENCUENTRA (SE REUTILIZA ESTE CAMPO COMO "RESULTADO GENERICO"
142600*  EN TODAS LAS BUSQUEDAS DE NODO DE LA SECCION 500).
142700*------------------------------------------------------------------
142800 590-BUSCAR-NODO-POR-ID                   SECTION.
142900     MOVE ZEROS TO WKS-NOD-IDX-CLIENTE
143000     SET IDX-NOD TO 1
143100     SEARCH WKS-NOD-ENTRADA
143200        AT END CONTINUE
143300        WHEN WKS-NOD-ID(IDX-NOD) = WKS-ID-BUSCADO
143400             SET WKS-NOD-IDX-CLIENTE TO IDX-NOD.
143500 590-E.                        EXIT.
143600
143700 530-REINICIAR-DELTAS-NODOS               SECTION.
143800     PERFORM 530A-REINICIAR-UN-DELTA THRU 530A-E
143900         VARYING IDX-NOD FROM 1 BY 1
144000         UNTIL IDX-NOD > WKS-TOTAL-NOD.
144100 530-REINICIAR-DELTAS-NODOS-E.            EXIT.
144200
144300 530A-REINICIAR-UN-DELTA                  SECTION.
144400     MOVE ZEROS TO WKS-NOD-DELTA(IDX-NOD).
144500 530A-E.                       EXIT.
144600
144700*------------------------------------------------------------------
144800*  540-CALCULAR-SCORE-DEMANDAS
144900*  SCORE = 0.4*URGENCIA + 0.3*EFICIENCIA + 0.2*PROGRESO +
145000*          0.1*TAMANIO, SOLO PARA DEMANDAS ACTIVAS CON SALDO.
145100*------------------------------------------------------------------
145200 540-CALCULAR-SCORE-DEMANDAS              SECTION.
145300     MOVE ZEROS TO WKS-TOTAL-ORDEN
145400     PERFORM 540A-EVALUAR-UNA-DEMANDA THRU 540A-E
145500         VARYING IDX-DEM FROM 1 BY 1
145600         UNTIL IDX-DEM > WKS-TOTAL-DEM.
145700 540-CALCULAR-SCORE-DEMANDAS-E.           EXIT.
145800
145900 540A-EVALUAR-UNA-DEMANDA                 SECTION.
146000     IF WKS-DEM-ESTA-ACTIVA(IDX-DEM) AND
146100        WKS-DEM-REMAINING(IDX-DEM) > ZEROS
146200        ADD 1 TO WKS-TOTAL-ORDEN
146300        MOVE IDX-DEM TO WKS-SCORE-DEM-IDX(WKS-TOTAL-ORDEN)
146400        COMPUTE WKS-DIAS-LEFT =
146500           WKS-DEM-END-DAY(IDX-DEM) - WKS-DIA-ACTUAL
146600        IF WKS-DIAS-LEFT <= ZEROS
146700           MOVE 1 TO WKS-SCORE-URGENCIA
146800        ELSE
146900           COMPUTE WKS-SCORE-URGENCIA ROUNDED =
147000              1 / (WKS-DIAS-LEFT + 1)
147100        END-IF
147200        PERFORM 540B-CALCULAR-EFICIENCIA-DEMANDA
147300                          THRU 540B-CALCULAR-EFICIENCIA-DEMANDA-E
147400        MOVE WKS-DEM-QUANTITY(IDX-DEM) TO WKS-DEM-QTY-ORIGINAL
147500        COMPUTE WKS-SCORE-PROGRESO ROUNDED =
147600           1 - (WKS-DEM-REMAINING(IDX-DEM) / WKS-DEM-QTY-ORIGINAL)
147700        COMPUTE WKS-SCORE-TAMANIO ROUNDED =
147800           WKS-DEM-REMAINING(IDX-DEM) / 500
147900        IF WKS-SCORE-TAMANIO > 1
148000           MOVE 1 TO WKS-SCORE-TAMANIO
148100        END-IF
148200        COMPUTE WKS-SCORE-FINAL ROUNDED =
148300           (0.4 * WKS-SCORE-URGENCIA) +
148400           (0.3 * WKS-SCORE-EFICIENCIA) +
148500           (0.2 * WKS-SCORE-PROGRESO) +
148600           (0.1 * WKS-SCORE-TAMANIO)
148700        MOVE WKS-SCORE-FINAL TO
148800                           WKS-SCORE-DEM-VALOR(WKS-TOTAL-ORDEN)
148900     END-IF.
149000 540A-E.                       EXIT.
149100
149200*------------------------------------------------------------------
149300*  540B-CALCULAR-EFICIENCIA-DEMANDA
149400*  EFICIENCIA = 1/(MENOR NUMERO DE SALTOS DE UN CENTRO DE ACOPIO
149500*  AL CLIENTE DE LA DEMANDA, +1); CERO SI NO ES ALCANZABLE.
149600*------------------------------------------------------------------
149700 540B-CALCULAR-EFICIENCIA-DEMANDA         SECTION.
149800     MOVE WKS-DEM-CUSTOMER-ID(IDX-DEM) TO WKS-ID-BUSCADO
149900     PERFORM 590-BUSCAR-NODO-POR-ID THRU 590-E
150000     MOVE 999 TO WKS-MIN-SALTOS-CLIENTE
150100     IF WKS-NOD-IDX-CLIENTE > ZEROS
150200        MOVE WKS-NOD-IDX-CLIENTE TO WKS-NOD-IDX-DESTINO
150300        PERFORM 540C-REVISAR-UN-CENTRO-ACOPIO THRU 540C-E
150400           VARYING IDX-NOD FROM 1 BY 1
150500           UNTIL IDX-NOD > WKS-TOTAL-NOD
150600     END-IF
150700     IF WKS-MIN-SALTOS-CLIENTE = 999
150800        MOVE ZEROS TO WKS-SCORE-EFICIENCIA
150900     ELSE
151000        COMPUTE WKS-SCORE-EFICIENCIA ROUNDED =
151100           1 / (WKS-MIN-SALTOS-CLIENTE + 1)
151200     END-IF.
151300 540B-CALCULAR-EFICIENCIA-DEMANDA-E.      EXIT.
151400
151500 540C-REVISAR-UN-CENTRO-ACOPIO            SECTION.
151600     IF WKS-NOD-ES-CENTRO-ACOPIO(IDX-NOD)
151700        IF WKS-SALTOS-COL(IDX-NOD, WKS-NOD-IDX-DESTINO) <
151800           WKS-MIN-SALTOS-CLIENTE
151900           MOVE WKS-SALTOS-COL(IDX-NOD, WKS-NOD-IDX-DESTINO) TO
152000                                   WKS-MIN-SALTOS-CLIENTE
152100        END-IF
152200     END-IF.
152300 540C-E.                            EXIT.
152400
152500*------------------------------------------------------------------
152600*  545-ORDENAR-DEMANDAS-POR-SCORE
152700*  BURBUJA DESCENDENTE SOBRE WKS-TABLA-SCORE-DEMANDAS.
152800*------------------------------------------------------------------
152900 545-ORDENAR-DEMANDAS-POR-SCORE           SECTION.
153000     MOVE 'S' TO WKS-SW-INTERCAMBIO
153100     PERFORM 545A-UNA-PASADA-BURBUJA THRU 545A-E
153200         UNTIL NOT WKS-HUBO-INTERCAMBIO.
153300 545-ORDENAR-DEMANDAS-POR-SCORE-E.        EXIT.
153400
153500 545A-UNA-PASADA-BURBUJA                  SECTION.
153600     MOVE 'N' TO WKS-SW-INTERCAMBIO
153700     IF WKS-TOTAL-ORDEN > 1
153800        PERFORM 545B-COMPARAR-PAR THRU 545B-E
153900           VARYING IDX-SCD FROM 1 BY 1
154000           UNTIL IDX-SCD > WKS-TOTAL-ORDEN - 1
154100     END-IF.
154200 545A-E.                       EXIT.
154300
154400 545B-COMPARAR-PAR                        SECTION.
154500     COMPUTE IDX-ORD = IDX-SCD + 1
154600     IF WKS-SCORE-DEM-VALOR(IDX-SCD) < WKS-SCORE-DEM-VALOR(IDX-ORD)
154700        MOVE WKS-SCORE-DEM-IDX(IDX-SCD)   TO WKS-SCORE-DEM-IDX-T
154800        MOVE WKS-SCORE-DEM-VALOR(IDX-SCD) TO WKS-SCORE-DEM-VALOR-T
154900        MOVE WKS-SCORE-DEM-IDX(IDX-ORD)   TO
155000                                    WKS-SCORE-DEM-IDX(IDX-SCD)
155100        MOVE WKS-SCORE-DEM-VALOR(IDX-ORD) TO
155200                                    WKS-SCORE-DEM-VALOR(IDX-SCD)
155300        MOVE WKS-SCORE-DEM-IDX-T          TO
155400                                    WKS-SCORE-DEM-IDX(IDX-ORD)
155500        MOVE WKS-SCORE-DEM-VALOR-T        TO
155600                                    WKS-SCORE-DEM-VALOR(IDX-ORD)
155700        SET WKS-HUBO-INTERCAMBIO TO TRUE
155800     END-IF.
155900 545B-E.                       EXIT.
156000
156100*------------------------------------------------------------------
156200*  550-GENERAR-OPORTUNIDADES
156300*  POR CADA DEMANDA PRIORIZADA, SE RECORRE CADA NODO CON CONEXION
156400*  HACIA EL CLIENTE Y SE ARMA UNA OPORTUNIDAD CON CANTIDAD SEGURA
156500*  SI ESTA ES DE AL MENOS 75 UNIDADES.
156600*------------------------------------------------------------------
156700 550-GENERAR-OPORTUNIDADES                SECTION.
156800     MOVE ZEROS TO WKS-TOTAL-OPO
156900     PERFORM 550A-PROCESAR-DEMANDA-PRIORIZADA THRU 550A-E
157000         VARYING IDX-SCD FROM 1 BY 1
157100         UNTIL IDX-SCD > WKS-TOTAL-ORDEN.
157200 550-GENERAR-OPORTUNIDADES-E.              EXIT.
157300
157400 550A-PROCESAR-DEMANDA-PRIORIZADA           SECTION.
157500     SET IDX-DEM TO WKS-SCORE-DEM-IDX(IDX-SCD)
157600     MOVE WKS-DEM-CUSTOMER-ID(IDX-DEM) TO WKS-ID-BUSCADO
157700     PERFORM 590-BUSCAR-NODO-POR-ID THRU 590-E
157800     MOVE WKS-NOD-IDX-CLIENTE TO WKS-NOD-IDX-DESTINO
157900     IF WKS-NOD-IDX-DESTINO > ZEROS
158000        PERFORM 550B-EVALUAR-CONEXION-ENTRANTE THRU 550B-E
158100           VARYING IDX-CON FROM 1 BY 1
158200           UNTIL IDX-CON > WKS-TOTAL-CON
158300     END-IF.
158400 550A-E.                             EXIT.
158500
158600 550B-EVALUAR-CONEXION-ENTRANTE             SECTION.
158700     IF WKS-CON-TO-ID(IDX-CON) = WKS-DEM-CUSTOMER-ID(IDX-DEM) AND
158800        WKS-TOTAL-OPO < 240
158900        MOVE WKS-CON-FROM-ID(IDX-CON) TO WKS-ID-BUSCADO
159000        PERFORM 590-BUSCAR-NODO-POR-ID THRU 590-E
159100        MOVE WKS-NOD-IDX-CLIENTE TO WKS-NOD-IDX-ORIGEN
159200        IF WKS-NOD-IDX-ORIGEN > ZEROS
159300           PERFORM 550C-CALCULAR-CANTIDAD-SEGURA
159400                            THRU 550C-CALCULAR-CANTIDAD-SEGURA-E
159500           IF WKS-CANTIDAD-SEGURA >= 75
159600              ADD 1 TO WKS-TOTAL-OPO
159700              MOVE IDX-DEM             TO
159800                             WKS-OPO-DEM-IDX(WKS-TOTAL-OPO)
159900              MOVE WKS-NOD-IDX-ORIGEN  TO
160000                             WKS-OPO-NOD-ORIGEN(WKS-TOTAL-OPO)
160100              MOVE WKS-NOD-IDX-DESTINO TO
160200                             WKS-OPO-NOD-DESTINO(WKS-TOTAL-OPO)
160300              MOVE IDX-CON             TO
160400                             WKS-OPO-CON-IDX(WKS-TOTAL-OPO)
160500              MOVE WKS-CANTIDAD-SEGURA TO
160600                             WKS-OPO-CANTIDAD(WKS-TOTAL-OPO)
160700              MOVE 'N'                 TO
160800                             WKS-OPO-USADA(WKS-TOTAL-OPO)
160900           END-IF
161000        END-IF
161100     END-IF.
161200 550B-E.                              EXIT.
161300
161400*------------------------------------------------------------------
161500*  550C-CALCULAR-CANTIDAD-SEGURA
161600*  SEGURA = MIN(REMANENTE, ORIGEN EFECTIVO*0.88,
161700*           CAPACIDAD CONEXION*0.88, CAPACIDAD CLIENTE*0.88 -
161800*           DESTINO EFECTIVO)
161900*------------------------------------------------------------------
162000 550C-CALCULAR-CANTIDAD-SEGURA              SECTION.
162100     COMPUTE WKS-SRC-EFECTIVO =
162200        WKS-NOD-NIVEL(WKS-NOD-IDX-ORIGEN) +
162300        WKS-NOD-DELTA(WKS-NOD-IDX-ORIGEN)
162400     COMPUTE WKS-DST-EFECTIVO =
162500        WKS-NOD-NIVEL(WKS-NOD-IDX-DESTINO) +
162600        WKS-NOD-DELTA(WKS-NOD-IDX-DESTINO)
162700     MOVE WKS-DEM-REMAINING(IDX-DEM) TO WKS-CANTIDAD-SEGURA
162800     IF (WKS-SRC-EFECTIVO * WKS-LLENADO-MAXIMO) <
162900        WKS-CANTIDAD-SEGURA
163000        COMPUTE WKS-CANTIDAD-SEGURA ROUNDED =
163100           WKS-SRC-EFECTIVO * WKS-LLENADO-MAXIMO
163200     END-IF
163300     IF (WKS-CON-MAX-CAPACITY(IDX-CON) * WKS-LLENADO-MAXIMO) <
163400        WKS-CANTIDAD-SEGURA
163500        COMPUTE WKS-CANTIDAD-SEGURA ROUNDED =
163600           WKS-CON-MAX-CAPACITY(IDX-CON) * WKS-LLENADO-MAXIMO
163700     END-IF
163800     COMPUTE WKS-NIVEL-EFECTIVO ROUNDED =
163900        (WKS-NOD-CAPACIDAD(WKS-NOD-IDX-DESTINO) *
164000         WKS-LLENADO-MAXIMO) - WKS-DST-EFECTIVO
164100     IF WKS-NIVEL-EFECTIVO < WKS-CANTIDAD-SEGURA
164200        MOVE WKS-NIVEL-EFECTIVO TO WKS-CANTIDAD-SEGURA
164300     END-IF
164400     IF WKS-CANTIDAD-SEGURA < ZEROS
164500        MOVE ZEROS TO WKS-CANTIDAD-SEGURA
164600     END-IF.
164700 550C-CALCULAR-CANTIDAD-SEGURA-E.           EXIT.
164800
164900*------------------------------------------------------------------
165000*  560-CALCULAR-SCORE-OPORTUNIDADES
165100*  SCORE = 0.3*EFICIENCIA + 0.3*UTILIZACION + 0.2*PLAZO +
165200*          0.2*CANTIDAD
165300*------------------------------------------------------------------
165400 560-CALCULAR-SCORE-OPORTUNIDADES           SECTION.
165500     PERFORM 560A-CALIFICAR-UNA-OPORTUNIDAD THRU 560A-E
165600         VARYING IDX-OPO FROM 1 BY 1
165700         UNTIL IDX-OPO > WKS-TOTAL-OPO.
165800 560-CALCULAR-SCORE-OPORTUNIDADES-E.        EXIT.
165900
166000 560A-CALIFICAR-UNA-OPORTUNIDAD              SECTION.
166100     SET IDX-CON TO WKS-OPO-CON-IDX(IDX-OPO)
166200     MOVE WKS-OPO-CANTIDAD(IDX-OPO)  TO WKS-PMT-CANTIDAD
166300     MOVE WKS-CON-DISTANCE(IDX-CON)  TO WKS-PMT-DISTANCIA
166400     MOVE WKS-CON-COST-RATE(IDX-CON) TO WKS-PMT-TARIFA-COSTO
166500     MOVE WKS-CON-CO2-RATE(IDX-CON)  TO WKS-PMT-TARIFA-CO2
166600     CALL 'PLCB0400' USING WKS-PARM-METRICAS, WKS-PMT-COSTO-RESULT,
166700                            WKS-PMT-CO2-RESULT
166800     MOVE WKS-PMT-COSTO-RESULT TO WKS-OPO-COSTO(IDX-OPO)
166900     MOVE WKS-PMT-CO2-RESULT   TO WKS-OPO-CO2(IDX-OPO)
167000     COMPUTE WKS-SCORE-EFICIENCIA ROUNDED =
167100        WKS-OPO-CANTIDAD(IDX-OPO) /
167200        (WKS-OPO-COSTO(IDX-OPO) + WKS-OPO-CO2(IDX-OPO) + 1)
167300     PERFORM 560B-CALCULAR-UTILIZACION THRU 560B-E
167400     COMPUTE WKS-SCORE-TAMANIO ROUNDED =
167500        WKS-OPO-CANTIDAD(IDX-OPO) / WKS-CON-MAX-CAPACITY(IDX-CON)
167600     IF WKS-SCORE-TAMANIO > 1
167700        MOVE 1 TO WKS-SCORE-TAMANIO
167800     END-IF
167900     COMPUTE WKS-SCORE-PROGRESO ROUNDED =
168000        1 / (1 + WKS-CON-LEAD-TIME(IDX-CON))
168100     COMPUTE WKS-OPO-SCORE(IDX-OPO) ROUNDED =
168200        (0.3 * WKS-SCORE-EFICIENCIA) +
168300        (0.3 * WKS-UTIL-SRC-ANTES) +
168400        (0.2 * WKS-SCORE-PROGRESO) +
168500        (0.2 * WKS-SCORE-TAMANIO).
168600 560A-E.                               EXIT.
168700
168800*------------------------------------------------------------------
168900*  560B-CALCULAR-UTILIZACION
169000*  UTILIZACION = (|0.5-UTIL SRC ANTES| - |0.5-UTIL SRC DESPUES|) +
169100*                (|0.5-UTIL DST ANTES| - |0.5-UTIL DST DESPUES|)
169200*  EL RESULTADO SE DEJA EN WKS-UTIL-SRC-ANTES PARA QUE 560A LO
169300*  TOME COMO EL COMPONENTE DE UTILIZACION DEL PUNTAJE FINAL.
169400*------------------------------------------------------------------
169500 560B-CALCULAR-UTILIZACION                  SECTION.
169600     SET IDX-NOD TO WKS-OPO-NOD-ORIGEN(IDX-OPO)
169700     COMPUTE WKS-UTIL-SRC-ANTES ROUNDED =
169800        (WKS-NOD-NIVEL(IDX-NOD) + WKS-NOD-DELTA(IDX-NOD)) /
169900        WKS-NOD-CAPACIDAD(IDX-NOD)
170000     COMPUTE WKS-UTIL-SRC-DESPUES ROUNDED =
170100        ((WKS-NOD-NIVEL(IDX-NOD) + WKS-NOD-DELTA(IDX-NOD)) -
170200         WKS-OPO-CANTIDAD(IDX-OPO)) / WKS-NOD-CAPACIDAD(IDX-NOD)
170300     SET IDX-NOD TO WKS-OPO-NOD-DESTINO(IDX-OPO)
170400     COMPUTE WKS-UTIL-DST-ANTES ROUNDED =
170500        (WKS-NOD-NIVEL(IDX-NOD) + WKS-NOD-DELTA(IDX-NOD)) /
170600        WKS-NOD-CAPACIDAD(IDX-NOD)
170700     COMPUTE WKS-UTIL-DST-DESPUES ROUNDED =
170800        ((WKS-NOD-NIVEL(IDX-NOD) + WKS-NOD-DELTA(IDX-NOD)) +
170900         WKS-OPO-CANTIDAD(IDX-OPO)) / WKS-NOD-CAPACIDAD(IDX-NOD)
171000     COMPUTE WKS-VALOR-ABS-ENTRADA = 0.5 - WKS-UTIL-SRC-ANTES
171100     PERFORM 565-VALOR-ABSOLUTO THRU 565-VALOR-ABSOLUTO-E
171200     MOVE WKS-VALOR-ABS-SALIDA TO WKS-UTIL-ANTES
171300     COMPUTE WKS-VALOR-ABS-ENTRADA = 0.5 - WKS-UTIL-SRC-DESPUES
171400     PERFORM 565-VALOR-ABSOLUTO THRU 565-VALOR-ABSOLUTO-E
171500     COMPUTE WKS-UTIL-SRC-ANTES = WKS-UTIL-ANTES -
171600                                   WKS-VALOR-ABS-SALIDA
171700     COMPUTE WKS-VALOR-ABS-ENTRADA = 0.5 - WKS-UTIL-DST-ANTES
171800     PERFORM 565-VALOR-ABSOLUTO THRU 565-VALOR-ABSOLUTO-E
171900     MOVE WKS-VALOR-ABS-SALIDA TO WKS-UTIL-DESPUES
172000     COMPUTE WKS-VALOR-ABS-ENTRADA = 0.5 - WKS-UTIL-DST-DESPUES
172100     PERFORM 565-VALOR-ABSOLUTO THRU 565-VALOR-ABSOLUTO-E
172200     COMPUTE WKS-UTIL-SRC-ANTES = WKS-UTIL-SRC-ANTES +
172300        (WKS-UTIL-DESPUES - WKS-VALOR-ABS-SALIDA).
172400 560B-E.                               EXIT.
172500
172600*------------------------------------------------------------------
172700*  565-VALOR-ABSOLUTO
172800*  NO EXISTEN FUNCIONES INTRINSECAS EN ESTE SHOP; EL VALOR
172900*  ABSOLUTO SE OBTIENE INVIRTIENDO EL SIGNO DE LOS NEGATIVOS.
173000*------------------------------------------------------------------
173100 565-VALOR-ABSOLUTO                         SECTION.
173200     MOVE WKS-VALOR-ABS-ENTRADA TO WKS-VALOR-ABS-SALIDA
173300     IF WKS-VALOR-ABS-SALIDA < ZEROS
173400        COMPUTE WKS-VALOR-ABS-SALIDA = WKS-VALOR-ABS-SALIDA * -1
173500     END-IF.
173600 565-VALOR-ABSOLUTO-E.                       EXIT.
173700
173800*------------------------------------------------------------------
173900*  562-ORDENAR-OPORTUNIDADES - BURBUJA DESCENDENTE POR SCORE.
174000*------------------------------------------------------------------
174100 562-ORDENAR-OPORTUNIDADES                   SECTION.
174200     MOVE 'S' TO WKS-SW-INTERCAMBIO
174300     PERFORM 562A-UNA-PASADA-BURBUJA THRU 562A-E
174400         UNTIL NOT WKS-HUBO-INTERCAMBIO.
174500 562-ORDENAR-OPORTUNIDADES-E.                EXIT.
174600
174700 562A-UNA-PASADA-BURBUJA                      SECTION.
174800     MOVE 'N' TO WKS-SW-INTERCAMBIO
174900     IF WKS-TOTAL-OPO > 1
175000        PERFORM 562B-COMPARAR-PAR THRU 562B-E
175100           VARYING IDX-OPO FROM 1 BY 1
175200           UNTIL IDX-OPO > WKS-TOTAL-OPO - 1
175300     END-IF.
175400 562A-E.                                EXIT.
175500
175600 562B-COMPARAR-PAR                            SECTION.
175700     COMPUTE IDX-CAND = IDX-OPO + 1
175800     IF WKS-OPO-SCORE(IDX-OPO) < WKS-OPO-SCORE(IDX-CAND)
175900        MOVE WKS-OPO-ENTRADA(IDX-OPO)   TO WKS-OPO-TEMP
176000        MOVE WKS-OPO-ENTRADA(IDX-CAND)  TO
176100                                       WKS-OPO-ENTRADA(IDX-OPO)
176200        MOVE WKS-OPO-TEMP                TO
176300                                       WKS-OPO-ENTRADA(IDX-CAND)
176400        SET WKS-HUBO-INTERCAMBIO TO TRUE
176500     END-IF.
176600 562B-E.                                EXIT.
176700
176800*------------------------------------------------------------------
176900*  570-SELECCIONAR-TOP-3-MOVS
177000*  RECORRE LAS OPORTUNIDADES YA ORDENADAS POR SCORE DESCENDENTE Y
177100*  ACEPTA HASTA 3, SIEMPRE QUE EL PAR ORIGEN/DESTINO NO SE HAYA
177200*  USADO HOY Y LA VALIDACION DE LA BANDA 0.15/0.88 SE CUMPLA.
177300*------------------------------------------------------------------
177400 570-SELECCIONAR-TOP-3-MOVS                  SECTION.
177500     MOVE ZEROS TO WKS-MOVS-HOY
177600     PERFORM 570A-EVALUAR-UNA-OPORTUNIDAD THRU 570A-E
177700         VARYING IDX-OPO FROM 1 BY 1
177800         UNTIL IDX-OPO > WKS-TOTAL-OPO OR
177900               WKS-MOVS-HOY >= WKS-MOVIMIENTOS-MAX-DIA.
178000 570-SELECCIONAR-TOP-3-MOVS-E.                EXIT.
178100
178200 570A-EVALUAR-UNA-OPORTUNIDAD                  SECTION.
178300     PERFORM 570B-VALIDAR-OPORTUNIDAD THRU 570B-E
178400     IF WKS-CANDIDATO-ES-VALIDO
178500        SET IDX-CON TO WKS-OPO-CON-IDX(IDX-OPO)
178600        MOVE WKS-DIA-ACTUAL             TO MOV-DAY
178700        MOVE WKS-CON-ID(IDX-CON)        TO MOV-CONNECTION-ID
178800        MOVE WKS-CON-FROM-ID(IDX-CON)   TO MOV-SOURCE-ID
178900        MOVE WKS-CON-TO-ID(IDX-CON)     TO MOV-DEST-ID
179000        MOVE WKS-OPO-CANTIDAD(IDX-OPO)  TO MOV-QUANTITY
179100        MOVE WKS-OPO-COSTO(IDX-OPO)     TO MOV-COST
179200        MOVE WKS-OPO-CO2(IDX-OPO)       TO MOV-CO2
179300        WRITE REG-MOVEMENT
179400        SUBTRACT WKS-OPO-CANTIDAD(IDX-OPO) FROM
179500             WKS-NOD-DELTA(WKS-OPO-NOD-ORIGEN(IDX-OPO))
179600        ADD WKS-OPO-CANTIDAD(IDX-OPO) TO
179700             WKS-NOD-DELTA(WKS-OPO-NOD-DESTINO(IDX-OPO))
179800        SUBTRACT WKS-OPO-CANTIDAD(IDX-OPO) FROM
179900             WKS-DEM-REMAINING(WKS-OPO-DEM-IDX(IDX-OPO))
180000        SET WKS-OPO-YA-USADA(IDX-OPO) TO TRUE
180100        ADD 1 TO WKS-MOVS-HOY
180200        ADD WKS-OPO-CANTIDAD(IDX-OPO) TO WKS-CANT-MOVS-HOY
180300        ADD WKS-OPO-COSTO(IDX-OPO)    TO WKS-COSTO-MOVS-HOY
180400        ADD WKS-OPO-CO2(IDX-OPO)      TO WKS-CO2-MOVS-HOY
180500        MOVE WKS-CON-LEAD-TIME(IDX-CON)  TO WKS-PEN-CALC-LEAD
180600        MOVE WKS-DEM-START-DAY(WKS-OPO-DEM-IDX(IDX-OPO)) TO
180700                                        WKS-PEN-CALC-START
180800        MOVE WKS-DEM-END-DAY(WKS-OPO-DEM-IDX(IDX-OPO)) TO
180900                                        WKS-PEN-CALC-END
181000        MOVE WKS-OPO-CANTIDAD(IDX-OPO)   TO WKS-PEN-CALC-QTY
181100        MOVE WKS-DEM-CUSTOMER-ID(WKS-OPO-DEM-IDX(IDX-OPO)) TO
181200                                        WKS-PEN-CALC-CUS-ID
181300        PERFORM 620-CALCULAR-PENALIDAD-MOVIMIENTO
181400                      THRU 620-CALCULAR-PENALIDAD-MOVIMIENTO-E
181500     END-IF.
181600 570A-E.                                  EXIT.
181700
181800 570B-VALIDAR-OPORTUNIDAD                       SECTION.
181900     MOVE 'S' TO WKS-SW-CANDIDATO-OK
182000     IF WKS-OPO-YA-USADA(IDX-OPO)
182100        MOVE 'N' TO WKS-SW-CANDIDATO-OK
182200     ELSE
182300        COMPUTE WKS-SRC-EFECTIVO =
182400           WKS-NOD-NIVEL(WKS-OPO-NOD-ORIGEN(IDX-OPO)) +
182500           WKS-NOD-DELTA(WKS-OPO-NOD-ORIGEN(IDX-OPO))
182600        COMPUTE WKS-DST-EFECTIVO =
182700           WKS-NOD-NIVEL(WKS-OPO-NOD-DESTINO(IDX-OPO)) +
182800           WKS-NOD-DELTA(WKS-OPO-NOD-DESTINO(IDX-OPO))
182900        IF (WKS-SRC-EFECTIVO - WKS-OPO-CANTIDAD(IDX-OPO)) <
183000           (WKS-NOD-CAPACIDAD(WKS-OPO-NOD-ORIGEN(IDX-OPO)) *
183100            WKS-LLENADO-MINIMO)
183200           MOVE 'N' TO WKS-SW-CANDIDATO-OK
183300        END-IF
183400        IF (WKS-DST-EFECTIVO + WKS-OPO-CANTIDAD(IDX-OPO)) >
183500           (WKS-NOD-CAPACIDAD(WKS-OPO-NOD-DESTINO(IDX-OPO)) *
183600            WKS-LLENADO-MAXIMO)
183700           MOVE 'N' TO WKS-SW-CANDIDATO-OK
183800        END-IF
183900     END-IF.
184000 570B-E.                                   EXIT.
184100
184200*------------------------------------------------------------------
184300*  580-COMMITAR-DELTAS-NODOS
184400*  AL CIERRE DEL DIA SE APLICAN LOS DELTAS PENDIENTES AL NIVEL
184500*  PERSISTENTE DE CADA NODO, PARA QUE EL SIGUIENTE DIA DEL CICLO
184600*  ARRANQUE CON LOS SALDOS REALES DE TANQUES Y REFINERIAS.
184700*------------------------------------------------------------------
184800 580-COMMITAR-DELTAS-NODOS                      SECTION.
184900     PERFORM 580A-COMMITAR-UN-NODO THRU 580A-E
185000         VARYING IDX-NOD FROM 1 BY 1
185100         UNTIL IDX-NOD > WKS-TOTAL-NOD.
185200 580-COMMITAR-DELTAS-NODOS-E.                   EXIT.
185300
185400 580A-COMMITAR-UN-NODO                          SECTION.
185500     ADD WKS-NOD-DELTA(IDX-NOD) TO WKS-NOD-NIVEL(IDX-NOD).
185600 580A-E.                                  EXIT.
185700
185800*------------------------------------------------------------------
185900*  605-REINICIAR-PENALIDADES-DIA
186000*  LIMPIA LOS DOS ACUMULADORES DE PENALIDAD (ANTICIPADA Y TARDIA)
186100*  AL INICIO DE CADA DIA DEL CICLO.
186200*------------------------------------------------------------------
186300 605-REINICIAR-PENALIDADES-DIA                 SECTION.
186400     MOVE WKS-DIA-REPORTE TO PEN-DAY(1)
186500     MOVE 'EARLY_DELIVERY' TO PEN-TYPE(1)
186600     MOVE ZEROS TO PEN-COST(1)
186700     MOVE ZEROS TO PEN-CO2(1)
186800     MOVE ZEROS TO PEN-CONTADOR(1)
186900     MOVE WKS-DIA-REPORTE TO PEN-DAY(2)
187000     MOVE 'LATE_DELIVERY' TO PEN-TYPE(2)
187100     MOVE ZEROS TO PEN-COST(2)
187200     MOVE ZEROS TO PEN-CO2(2)
187300     MOVE ZEROS TO PEN-CONTADOR(2).
187400 605-REINICIAR-PENALIDADES-DIA-E.               EXIT.
187500
187600*------------------------------------------------------------------
187700*  620-CALCULAR-PENALIDAD-MOVIMIENTO
187800*  SI EL DIA DE ENTREGA (DIA ACTUAL + LEAD-TIME DE LA CONEXION)
187900*  CAE FUERA DE LA VENTANA SOLICITADA POR LA DEMANDA, SE ACUMULA
188000*  LA PENALIZACION CORRESPONDIENTE (ANTICIPADA O TARDIA) CONTRA
188100*  LA TARIFA DEL CLIENTE.
188200*------------------------------------------------------------------
188300 620-CALCULAR-PENALIDAD-MOVIMIENTO              SECTION.
188400     COMPUTE WKS-PEN-CALC-DELIVERY =
188500        WKS-DIA-REPORTE + WKS-PEN-CALC-LEAD
188600     MOVE ZEROS TO WKS-PEN-CALC-CUS-IDX
188700     SET IDX-CUS TO 1
188800     SEARCH WKS-CUS-ENTRADA
188900        AT END CONTINUE
189000        WHEN WKS-CUS-ID(IDX-CUS) = WKS-PEN-CALC-CUS-ID
189100             SET WKS-PEN-CALC-CUS-IDX TO IDX-CUS
189200     END-SEARCH
189300     IF WKS-PEN-CALC-CUS-IDX > ZEROS
189400        IF WKS-PEN-CALC-DELIVERY < WKS-PEN-CALC-START
189500           COMPUTE WKS-PEN-CALC-DIAS =
189600              WKS-PEN-CALC-START - WKS-PEN-CALC-DELIVERY
189700           COMPUTE WKS-PEN-CALC-MONTO ROUNDED =
189800              WKS-PEN-CALC-DIAS *
189900              WKS-CUS-EARLY-PEN(WKS-PEN-CALC-CUS-IDX) *
190000              WKS-PEN-CALC-QTY
190100           ADD WKS-PEN-CALC-MONTO TO PEN-COST(1)
190200           ADD 1 TO PEN-CONTADOR(1)
190300        END-IF
190400        IF WKS-PEN-CALC-DELIVERY > WKS-PEN-CALC-END
190500           COMPUTE WKS-PEN-CALC-DIAS =
190600              WKS-PEN-CALC-DELIVERY - WKS-PEN-CALC-END
190700           COMPUTE WKS-PEN-CALC-MONTO ROUNDED =
190800              WKS-PEN-CALC-DIAS *
190900              WKS-CUS-LATE-PEN(WKS-PEN-CALC-CUS-IDX) *
191000              WKS-PEN-CALC-QTY
191100           ADD WKS-PEN-CALC-MONTO TO PEN-COST(2)
191200           ADD 1 TO PEN-CONTADOR(2)
191300        END-IF
191400     END-IF.
191500 620-CALCULAR-PENALIDAD-MOVIMIENTO-E.           EXIT.
191600
191700*------------------------------------------------------------------
191800*  600-PROCESAR-RESULTADO-DIA
191900*  AVANZA EL DIA DEL CICLO, LIBERA LAS DEMANDAS NUEVAS QUE
192000*  POSTEAN EN ESE DIA Y ACUMULA LOS KPI DEL DIA SOBRE LOS TOTALES
192100*  DEL CICLO.
192200*------------------------------------------------------------------
192300 600-PROCESAR-RESULTADO-DIA                     SECTION.
192400     ADD 1 TO WKS-DIA-ACTUAL
192500     MOVE ZEROS TO WKS-DEM-NUEVAS-HOY
192600     PERFORM 610-LIBERAR-DEMANDAS-NUEVAS
192700                               THRU 610-LIBERAR-DEMANDAS-NUEVAS-E
192800         VARYING IDX-DEM FROM 1 BY 1
192900         UNTIL IDX-DEM > WKS-TOTAL-DEM
193000     MOVE ZEROS TO WKS-DEM-ACTIVAS-HOY
193100     PERFORM 615-CONTAR-DEMANDAS-ACTIVAS
193200                              THRU 615-CONTAR-DEMANDAS-ACTIVAS-E
193300         VARYING IDX-DEM FROM 1 BY 1
193400         UNTIL IDX-DEM > WKS-TOTAL-DEM
193500     PERFORM 630-ACUMULAR-KPIS-DIA THRU 630-ACUMULAR-KPIS-DIA-E.
193600 600-PROCESAR-RESULTADO-DIA-E.                  EXIT.
193700
193800 610-LIBERAR-DEMANDAS-NUEVAS                    SECTION.
193900     IF WKS-DEM-POST-DAY(IDX-DEM) = WKS-DIA-ACTUAL AND
194000        NOT WKS-DEM-ESTA-ACTIVA(IDX-DEM)
194100        MOVE 'S' TO WKS-DEM-ACTIVA(IDX-DEM)
194200        ADD 1 TO WKS-DEM-NUEVAS-HOY
194300     END-IF.
194400 610-LIBERAR-DEMANDAS-NUEVAS-E.                 EXIT.
194500
194600 615-CONTAR-DEMANDAS-ACTIVAS                    SECTION.
194700     IF WKS-DEM-ESTA-ACTIVA(IDX-DEM)
194800        ADD 1 TO WKS-DEM-ACTIVAS-HOY
194900     END-IF.
195000 615-CONTAR-DEMANDAS-ACTIVAS-E.                 EXIT.
195100
195200*------------------------------------------------------------------
195300*  630-ACUMULAR-KPIS-DIA
195400*  DELTA = COSTO/CO2 DE LOS MOVIMIENTOS DEL DIA MAS EL COSTO/CO2
195500*  DE LAS PENALIDADES DEL DIA. TOTAL SE ACUMULA SOBRE EL CICLO.
195600*------------------------------------------------------------------
195700 630-ACUMULAR-KPIS-DIA                          SECTION.
195800     COMPUTE KPI-DELTA-COST =
195900        WKS-COSTO-MOVS-HOY + PEN-COST(1) + PEN-COST(2)
196000     COMPUTE KPI-DELTA-CO2 =
196100        WKS-CO2-MOVS-HOY + PEN-CO2(1) + PEN-CO2(2)
196200     ADD KPI-DELTA-COST TO KPI-TOTAL-COST
196300     ADD KPI-DELTA-CO2  TO KPI-TOTAL-CO2
196400     ADD WKS-MOVS-HOY   TO WKS-CONTADOR-MOVS-CICLO
196500     ADD WKS-CANT-MOVS-HOY TO WKS-CONTADOR-QTY-CICLO.
196600 630-ACUMULAR-KPIS-DIA-E.                       EXIT.
196700
196800*------------------------------------------------------------------
196900*  700-IMPRIMIR-RESUMEN-DIA
197000*  ALIMENTA EL AREA DEL REPORTE Y GENERA LAS LINEAS DEL QUIEBRE
197100*  DE DIA: SIEMPRE LA LINEA DE RESUMEN, Y UNA LINEA POR CADA TIPO
197200*  DE PENALIDAD QUE HAYA OCURRIDO EN EL DIA.
197300*------------------------------------------------------------------
197400 700-IMPRIMIR-RESUMEN-DIA                       SECTION.
197500     MOVE WKS-DIA-REPORTE      TO WKS-RPT-DIA
197600     MOVE WKS-MOVS-HOY         TO WKS-RPT-MOVS
197700     MOVE WKS-DEM-NUEVAS-HOY   TO WKS-RPT-DEM-NUEVAS
197800     MOVE WKS-DEM-ACTIVAS-HOY  TO WKS-RPT-DEM-ACTIVAS
197900     MOVE KPI-DELTA-COST       TO WKS-RPT-DELTA-COST
198000     MOVE KPI-DELTA-CO2        TO WKS-RPT-DELTA-CO2
198100     MOVE KPI-TOTAL-COST       TO WKS-RPT-TOTAL-COST
198200     MOVE KPI-TOTAL-CO2        TO WKS-RPT-TOTAL-CO2
198300     GENERATE LINEA-RESUMEN-DIA
198400     PERFORM 710-IMPRIMIR-PENALIDAD THRU 710-IMPRIMIR-PENALIDAD-E
198500         VARYING IDX-PEN FROM 1 BY 1
198600         UNTIL IDX-PEN > 2.
198700 700-IMPRIMIR-RESUMEN-DIA-E.                    EXIT.
198800
198900 710-IMPRIMIR-PENALIDAD                         SECTION.
199000     IF PEN-CONTADOR(IDX-PEN) > ZEROS
199100        MOVE PEN-TYPE(IDX-PEN)     TO WKS-RPT-PEN-TIPO
199200        MOVE PEN-CONTADOR(IDX-PEN) TO WKS-RPT-PEN-CONT
199300        MOVE PEN-COST(IDX-PEN)     TO WKS-RPT-PEN-COSTO
199400        MOVE PEN-CO2(IDX-PEN)      TO WKS-RPT-PEN-CO2
199500        GENERATE LINEA-PENALIDAD
199600     END-IF.
199700 710-IMPRIMIR-PENALIDAD-E.                      EXIT.
199800
199900*------------------------------------------------------------------
200000*  800-ESTADISTICAS
200100*  DESPLIEGA EN CONSOLA EL RESUMEN FINAL DEL CICLO DE PLANIFICACION
200200*------------------------------------------------------------------
200300 800-ESTADISTICAS                               SECTION.
200400     DISPLAY "********************************************************"
200500         UPON CONSOLE
200600     DISPLAY "*         RESUMEN FINAL DEL CICLO DE 42 DIAS          *"
200700         UPON CONSOLE
200800     MOVE WKS-CONTADOR-MOVS-CICLO TO WKS-CONTADOR-ENTERO
200900     DISPLAY "TOTAL DE MOVIMIENTOS GENERADOS : " WKS-CONTADOR-EDIT
201000         UPON CONSOLE
201100     DISPLAY "CANTIDAD TOTAL TRANSPORTADA    : " WKS-CONTADOR-QTY-CICLO
201200         UPON CONSOLE
201300     DISPLAY "COSTO TOTAL DEL CICLO           : " KPI-TOTAL-COST
201400         UPON CONSOLE
201500     DISPLAY "CO2 TOTAL DEL CICLO             : " KPI-TOTAL-CO2
201600         UPON CONSOLE
201700     DISPLAY "********************************************************"
201800         UPON CONSOLE.
201900 800-ESTADISTICAS-E.                             EXIT.
202000
202100*------------------------------------------------------------------
202200*  XXX-CIERRA-ARCHIVOS
202300*  CIERRE ORDENADO DE TODOS LOS ARCHIVOS DE ENTRADA Y SALIDA.
202400*------------------------------------------------------------------
202500 XXX-CIERRA-ARCHIVOS                             SECTION.
202600     CLOSE REFINERY-FILE
202700     CLOSE TANK-FILE
202800     CLOSE CUSTOMER-FILE
202900     CLOSE DEMAND-FILE
203000     CLOSE CONNECTION-FILE
203100     CLOSE MOVEMENT-FILE
203200     CLOSE REPORT-FILE.
203300 XXX-CIERRA-ARCHIVOS-E.                          EXIT.
