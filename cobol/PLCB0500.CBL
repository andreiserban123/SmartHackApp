000100******************************************************************
000200* FECHA       : 22/06/2024                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS                       *
000400* INSTALACION : BANCO INDUSTRIAL, S.A. - SEMILLERO                *
000500* APLICACION  : PLCB - PLANIFICACION DE RED DE COMBUSTIBLE        *
000600* PROGRAMA    : PLCB0500                                         *
000700* TIPO        : BATCH (RUTINA CALLADA)                            *
000800* DESCRIPCION : RUTINA QUE VALIDA SI UN NODO (TANQUE, REFINERIA  *
000900*             : O CLIENTE) PUEDE DESPACHAR O RECIBIR UNA          *
001000*             : CANTIDAD DE COMBUSTIBLE SIN VIOLAR SU NIVEL       *
001100*             : ACTUAL NI SU CAPACIDAD MAXIMA.                    *
001200* ARCHIVOS    : NO APLICA                                        *
001300* PROGRAMA(S) : NO APLICA, ES CALLADA POR PLCB0100                *
001400*------------------------------------------------------------------
001500*                       REGISTRO DE CAMBIOS                      *
001600*------------------------------------------------------------------
001700*   EEDR  22/06/2024  ALTA INICIAL DE LA RUTINA - TICKET PLCB-002*
001800*   EEDR  25/06/2024  SE SEPARA LA VALIDACION DE SALIDA Y DE     *
001900*             ENTRADA EN UN SOLO CODIGO DE OPERACION             *
002000*   DR    09/08/1999  REVISION Y2K - SE VERIFICA QUE NO EXISTEN  *
002100*             CAMPOS DE FECHA DE 2 DIGITOS EN ESTA RUTINA         *
002200*   JM47ADM 14/03/2002 SE AGREGA SECURITY PARAGRAPH POR NORMA    *
002300*             INTERNA DE AUDITORIA DE PROGRAMAS BATCH             *
002400*   DR    17/05/2011  SE AGREGA DESC-RESPUESTA PARA DEPURACION   *
002500*             DE RECHAZOS EN EL PLANIFICADOR AVANZADO             *
002600******************************************************************
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID.                      PLCB0500.
002900 AUTHOR.                          ERICK DANIEL RAMIREZ DIVAS.
003000 INSTALLATION.                    BANCO INDUSTRIAL S.A. SEMILLERO.
003100 DATE-WRITTEN.                    22/06/2024.
003200 DATE-COMPILED.                   22/06/2024.
003300 SECURITY.                        USO INTERNO - AREA DE LOGISTICA.
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700* ---->PARA VALIDAR EL CODIGO DE OPERACION RECIBIDO SE CREA UNA
003800*      CLASE PROPIA, AL ESTILO DE LA RUTINA DE VALIDACION DE DPI
003900     CLASS OPERACION-VALIDA IS 'E' 'S'.
004000 DATA DIVISION.
004100 WORKING-STORAGE SECTION.
004200******************************************************************
004300*              VARIABLES DE TRABAJO DE LA RUTINA                 *
004400******************************************************************
004500 77  WKS-CONTADOR-LLAMADAS        PIC 9(07) COMP VALUE ZEROS.
004600 77  WKS-CONTADOR-RECHAZOS        PIC 9(07) COMP VALUE ZEROS.
004700 01  WKS-NIVEL-PROYECTADO.
004800     02  WKS-NIVEL-RESULTANTE      PIC S9(08)V99 VALUE ZEROS.
004900     02  FILLER                    PIC X(01).
005000*------------------------------------------------------------------
005100*  REDEFINICION DEL NIVEL PROYECTADO, SE USA CUANDO EL NIVEL
005200*  RESULTANTE ES NEGATIVO (CASO DE SALIDA MAYOR AL DISPONIBLE)
005300*  PARA DESPLEGAR EL FALTANTE EN VALOR ABSOLUTO EN EL DISPLAY
005400*------------------------------------------------------------------
005500 01  WKS-NIVEL-PROYECTADO-ED REDEFINES WKS-NIVEL-PROYECTADO.
005600     02  WKS-NIVEL-SIGNO           PIC X(01).
005700     02  WKS-NIVEL-ABSOLUTO        PIC 9(07)V99.
005800     02  FILLER                    PIC X(01).
005900 01  WKS-DICCIONARIO-RESPUESTAS.
006000     02  WKS-TABLA-RC OCCURS 4 TIMES INDEXED BY IDX-RC.
006100         03  WKS-RC-CODIGO         PIC 9(02).
006200         03  WKS-RC-TEXTO          PIC X(40).
006300     02  FILLER                    PIC X(01).
006400 LINKAGE SECTION.
006500 01  VALIDACION-CAPACIDAD.
006600     02  VCP-OPERACION             PIC X(01).
006700         88  VCP-ES-SALIDA             VALUE 'S'.
006800         88  VCP-ES-ENTRADA            VALUE 'E'.
006900     02  VCP-NIVEL-ACTUAL          PIC 9(07)V99.
007000     02  VCP-CAPACIDAD-MAXIMA      PIC 9(07)V99.
007100     02  VCP-CANTIDAD              PIC 9(07)V99.
007200     02  FILLER                    PIC X(01).
007300 01  CODIGO-RESPUESTA              PIC 9(02).
007400 01  DESC-RESPUESTA                PIC X(50).
007500 PROCEDURE DIVISION USING VALIDACION-CAPACIDAD, CODIGO-RESPUESTA,
007600                                                   DESC-RESPUESTA.
007700 100-PRINCIPAL SECTION.
007800     PERFORM 100-INICIALIZAR
007900     PERFORM 200-VALIDAR-CAPACIDAD
008000     PERFORM 200-DICCIONARIO-RC
008100     GOBACK.
008200 100-PRINCIPAL-E.                 EXIT.
008300
008400 100-INICIALIZAR SECTION.
008500     ADD 1 TO WKS-CONTADOR-LLAMADAS
008600     INITIALIZE CODIGO-RESPUESTA, DESC-RESPUESTA
008700     INITIALIZE WKS-NIVEL-RESULTANTE
008800     MOVE 00 TO WKS-RC-CODIGO(1)
008900     MOVE 'NIVEL SUFICIENTE PARA LA OPERACION SOLICITADA'
009000                                   TO WKS-RC-TEXTO(1)
009100     MOVE 20 TO WKS-RC-CODIGO(2)
009200     MOVE 'CODIGO DE OPERACION INVALIDO, DEBE SER E O S'
009300                                   TO WKS-RC-TEXTO(2)
009400     MOVE 21 TO WKS-RC-CODIGO(3)
009500     MOVE 'NIVEL INSUFICIENTE PARA LA SALIDA SOLICITADA'
009600                                   TO WKS-RC-TEXTO(3)
009700     MOVE 22 TO WKS-RC-CODIGO(4)
009800     MOVE 'LA ENTRADA SOLICITADA EXCEDE LA CAPACIDAD MAXIMA'
009900                                   TO WKS-RC-TEXTO(4).
010000 100-INICIALIZAR-E.               EXIT.
010100
010200*------------------------------------------------------------------
010300*  200-VALIDAR-CAPACIDAD
010400*  CAN-OUTPUT(Q): NIVEL-ACTUAL >= CANTIDAD
010500*  CAN-INPUT(Q) : NIVEL-ACTUAL + CANTIDAD <= CAPACIDAD-MAXIMA
010600*------------------------------------------------------------------
010700 200-VALIDAR-CAPACIDAD SECTION.
010800     IF VCP-OPERACION IS NOT OPERACION-VALIDA
010900        MOVE 20 TO CODIGO-RESPUESTA
011000        ADD 1 TO WKS-CONTADOR-RECHAZOS
011100     ELSE
011200        IF VCP-ES-SALIDA
011300           COMPUTE WKS-NIVEL-RESULTANTE =
011400              VCP-NIVEL-ACTUAL - VCP-CANTIDAD
011500           IF VCP-NIVEL-ACTUAL >= VCP-CANTIDAD
011600              MOVE 00 TO CODIGO-RESPUESTA
011700           ELSE
011800              MOVE 21 TO CODIGO-RESPUESTA
011900              ADD 1 TO WKS-CONTADOR-RECHAZOS
012000           END-IF
012100        ELSE
012200           COMPUTE WKS-NIVEL-RESULTANTE =
012300              VCP-NIVEL-ACTUAL + VCP-CANTIDAD
012400           IF WKS-NIVEL-RESULTANTE <= VCP-CAPACIDAD-MAXIMA
012500              MOVE 00 TO CODIGO-RESPUESTA
012600           ELSE
012700              MOVE 22 TO CODIGO-RESPUESTA
012800              ADD 1 TO WKS-CONTADOR-RECHAZOS
012900           END-IF
013000        END-IF
013100     END-IF.
013200 200-VALIDAR-CAPACIDAD-E.         EXIT.
013300
013400 200-DICCIONARIO-RC SECTION.
013500     SET IDX-RC TO 1
013600     SEARCH WKS-TABLA-RC
013700        AT END MOVE 'CODIGO DE RESPUESTA NO CATALOGADO'
013800                                   TO DESC-RESPUESTA
013900        WHEN WKS-RC-CODIGO(IDX-RC) = CODIGO-RESPUESTA
014000             MOVE WKS-RC-TEXTO(IDX-RC) TO DESC-RESPUESTA
014100     END-SEARCH.
014200 200-DICCIONARIO-RC-E.            EXIT.
